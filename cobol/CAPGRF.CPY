000100*===================================================*
000200*  COPYBOOK: CAPGRF                                 *
000300*  OBJETIVO: TABELAS EM MEMORIA DO GRAFO DE         *
000400*            PROPRIEDADE - TABELA DE ENTIDADES E    *
000500*            TABELA DE ARESTAS (RELACAO DIRETA DE   *
000600*            ACIONISTA PARA ENTIDADE POSSUIDA).     *
000700*            USADO SOMENTE PELO CAP020.             *
000800*---------------------------------------------------*
000900*  HISTORICO DE ALTERACOES                          *
001000*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *
001100*  11/09/1997  VLL   CA-0340   TABELAS ORIGINAIS,   *             CA0340  
001200*               LIMITE DE 200 ENTIDADES/ARESTAS.    *             CA0340  
001300*  25/07/2001  LMF   CA-0612   LIMITE AMPLIADO PARA *             CA0612
001400*               500 ENTIDADES E 1000 ARESTAS -      *             CA0612
001500*               GRUPOS SOCIETARIOS MAIORES.         *             CA0612
001600*  22/06/2006  MGA   CA-0744   WRK-GRF-ARS-PERCENT  *             CA0744
001700*               AMPLIADO DE 4 PARA 6 CASAS DECIMAIS *             CA0744
001800*               (FILLER DA ARESTA REDUZIDO NA MESMA *             CA0744
001900*               PROPORCAO P/ MANTER O TAMANHO FIXO  *             CA0744
002000*               DO REGISTRO).                       *             CA0744
002100*===================================================*
002200*-----------------------------------------------------
002300*    TABELA DE ENTIDADES (NOS DO GRAFO)
002400*-----------------------------------------------------
002500 01  WRK-GRF-ENTIDADE-TAB.
002600     05  WRK-GRF-QTDE-ENTIDADE      PIC 9(03)      COMP.
002700     05  WRK-GRF-ENTIDADE           OCCURS 500
002800                                     INDEXED BY WRK-GRF-ENT-IDX.
002900         10  WRK-GRF-ENT-NOME       PIC X(40).
003000         10  WRK-GRF-ENT-QTDE-DONO  PIC 9(03)      COMP.
003100         10  WRK-GRF-ENT-FLAG       PIC X(01)      VALUE 'N'.
003200             88  WRK-GRF-ENT-TEM-DONO            VALUE 'S'.
003300             88  WRK-GRF-ENT-SEM-DONO            VALUE 'N'.
003400         10  FILLER                 PIC X(10).
003500*-----------------------------------------------------
003600*    TABELA DE ARESTAS (ACIONISTA -> ENTIDADE POSSUIDA)
003700*-----------------------------------------------------
003800 01  WRK-GRF-ARESTA-TAB.
003900     05  WRK-GRF-QTDE-ARESTA        PIC 9(04)      COMP.
004000     05  WRK-GRF-ARESTA             OCCURS 1000
004100                                     INDEXED BY WRK-GRF-ARS-IDX.
004200         10  WRK-GRF-ARS-ENTIDADE   PIC X(40).
004300         10  WRK-GRF-ARS-ACIONISTA  PIC X(40).
004400         10  WRK-GRF-ARS-PERCENT    PIC 9(01)V9(06).
004500         10  FILLER                 PIC X(07).
004600*-----------------------------------------------------
004700*    ACUMULADOR DE SOMA DE PARTICIPACAO POR ENTIDADE
004800*    (R1.6) E SUA MASCARA DE EXIBICAO NO WARNING.
004900*-----------------------------------------------------
005000 01  WRK-GRF-SOMA-DONO              PIC 9(03)V9(04) VALUE ZEROS.
005100 01  WRK-GRF-SOMA-DONO-X REDEFINES WRK-GRF-SOMA-DONO.
005200     05  WRK-GRF-SOMA-DONO-INT      PIC 9(03).
005300     05  WRK-GRF-SOMA-DONO-DEC      PIC 9(04).
005400 77  WRK-GRF-SOMA-DONO-ED           PIC ZZ9,9999.
005500
