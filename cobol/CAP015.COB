000100*====================================================
000200 IDENTIFICATION                            DIVISION.
000300*====================================================
000400 PROGRAM-ID. CAP015.
000500 AUTHOR. VICTOR LEAL LIMA.
000600 INSTALLATION. FOURSYS - DIVISAO BANCARIA.
000700 DATE-WRITTEN. 03/06/1997.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - BANCO DAVIVIENDA (PANAMA) S.A.
001000*===================================================*
001100*  AUTOR   : VICTOR LEAL                            *
001200*  EMPRESA : FOURSYS                                *
001300*  OBJETIVO: SUBROTINA COMUM DE LEITURA DE LINHA    *
001400*            BRUTA (ARQUIVO CASCATA DO CLIENTE) -   *
001500*            DETECTA O SEPARADOR DE CAMPOS, SEPARA  *
001600*            OS CAMPOS RESPEITANDO ASPAS E NORMA-   *
001700*            LIZA O PERCENTUAL PARA FRACAO 0-1.     *
001800*            CHAMADA PELO CAP010 (LIMPEZA) E PELO   *
001900*            CAP020 (CARGA DO DESGLOSE).            *
002000*---------------------------------------------------*
002100*  ARQUIVOS:                                        *
002200*  DDNAME             I/O           INCLUDE/BOOK    *
002300*  (NENHUM - SUBROTINA SEM E/S PROPRIA)              *
002400*===================================================*
002500*---------------------------------------------------*
002600*  HISTORICO DE ALTERACOES                          *
002700*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *             CA0318  
002800*  03/06/1997  VLL   CA-0318   PROGRAMA ORIGINAL -  *             CA0318  
002900*               SEPARADOR FIXO EM VIRGULA.          *             CA0318  
003000*  20/10/1997  VLL   CA-0327   INCLUIDA DETECCAO DE *             CA0327  
003100*               SEPARADOR (VIRGULA OU PONTO E       *             CA0327  
003200*               VIRGULA) - PEDIDO DO CLIENTE QUE    *             CA0327  
003300*               EXPORTA EM FORMATO EUROPEU.         *             CA0327  
003400*  14/05/1998  RFS   CA-0399   TRATAMENTO DE CAMPOS *             CA0399  
003500*               ENTRE ASPAS - SEPARADOR DENTRO DE   *             CA0399  
003600*               ASPAS PASSA A SER LITERAL.          *             CA0399  
003700*  18/01/1999  RFS   Y2K-011   REVISAO GERAL DO     *             Y2K011  
003800*               PROGRAMA PARA O ANO 2000 - NENHUM   *             Y2K011  
003900*               CAMPO DE DATA MANIPULADO AQUI.      *             Y2K011  
004000*  07/09/1999  RFS   CA-0447   NORMALIZACAO DO      *             CA0447  
004100*               PERCENTUAL FEITA NA MARRA (SEM      *             CA0447  
004200*               NUMVAL) - COMPILADOR DA CASA NAO    *             CA0447  
004300*               TEM AS FUNCOES INTRINSECAS NOVAS.   *             CA0447  
004400*  25/07/2001  LMF   CA-0612   CAMPOS NAO NUMERICOS *             CA0612  
004500*               PASSAM A SER DEVOLVIDOS EM TEXTO    *             CA0612  
004600*               PARA O DESGLOSE DO RELATORIO.       *             CA0612  
004700*===================================================*
004800*====================================================
004900 ENVIRONMENT                               DIVISION.
005000*====================================================
005100 CONFIGURATION                             SECTION.
005200 SPECIAL-NAMES.
005300     CLASS DIGITO      IS '0' THRU '9'.
005400*====================================================
005500 DATA                                      DIVISION.
005600*====================================================
005700*-----------------------------------------------------
005800 WORKING-STORAGE                           SECTION.
005900*-----------------------------------------------------
006000 01 FILLER PIC X(48) VALUE
006100     '-------VARIAVEIS PARA DETECCAO DE SEPARADOR--'.
006200*-----------------------------------------------------
006300 77 WRK-QTDE-VIRGULA      PIC 9(03)    COMP VALUE 0.
006400 77 WRK-QTDE-PTOVIRG      PIC 9(03)    COMP VALUE 0.
006500 77 WRK-POSICAO           PIC 9(03)    COMP VALUE 0.
006600*-----------------------------------------------------
006700 01 FILLER PIC X(48) VALUE
006800     '-------LINHA BRUTA E VISAO CARACTER A CARACTER'.
006900*-----------------------------------------------------
007000 01 WRK-LINHA-TRABALHO    PIC X(200).
007100 01 WRK-LINHA-CARACTERES REDEFINES WRK-LINHA-TRABALHO.
007200    05 WRK-CARACTER       PIC X(01) OCCURS 200.
007300*-----------------------------------------------------
007400 01 FILLER PIC X(48) VALUE
007500     '-------VARIAVEIS PARA SEPARACAO DE CAMPOS----'.
007600*-----------------------------------------------------
007700 77 WRK-NRO-CAMPO         PIC 9(01)    COMP VALUE 1.
007800 77 WRK-DENTRO-ASPAS      PIC X(01)         VALUE 'N'.
007900     88 WRK-EM-ASPAS                   VALUE 'S'.
008000     88 WRK-FORA-ASPAS                 VALUE 'N'.
008100 01 WRK-CAMPO-BUFFER      PIC X(40)         VALUE SPACES.
008200 01 WRK-CAMPO-BUFFER-X REDEFINES WRK-CAMPO-BUFFER.
008300    05 WRK-CAMPO-BUFFER-CAR PIC X(01) OCCURS 40.
008400 77 WRK-CAMPO-TAMANHO     PIC 9(02)    COMP VALUE 0.
008500 01 WRK-CAMPO1            PIC X(40)         VALUE SPACES.
008600 01 WRK-CAMPO2            PIC X(40)         VALUE SPACES.
008700 01 WRK-CAMPO3            PIC X(40)         VALUE SPACES.
008800*-----------------------------------------------------
008900 01 FILLER PIC X(48) VALUE
009000     '-------VARIAVEIS PARA NORMALIZAR PERCENTUAL--'.
009100*-----------------------------------------------------
009200 01 WRK-PCT-TEXTO         PIC X(20)         VALUE SPACES.
009300 01 WRK-PCT-TEXTO-X REDEFINES WRK-PCT-TEXTO.
009400    05 WRK-PCT-CAR        PIC X(01) OCCURS 20.
009500 77 WRK-PCT-TAMANHO       PIC 9(02)    COMP VALUE 0.
009600 77 WRK-PCT-POS-PONTO     PIC 9(02)    COMP VALUE 0.
009700 77 WRK-PCT-POS-INICIO    PIC 9(02)    COMP VALUE 0.
009800 77 WRK-PCT-EH-NUMERICO   PIC X(01)         VALUE 'N'.
009900     88 WRK-PCT-NUMERICO               VALUE 'S'.
010000 77 WRK-PCT-INTEIRO       PIC 9(05)    COMP VALUE 0.
010100 77 WRK-PCT-DECIMAL       PIC 9(04)    COMP VALUE 0.
010200 77 WRK-PCT-CASAS         PIC 9(02)    COMP VALUE 0.
010300 77 WRK-PCT-DIGITO        PIC 9(01)         VALUE 0.
010400 77 WRK-PCT-VALOR         PIC 9(05)V9(04)   VALUE 0.
010500*-----------------------------------------------------
010600 01 FILLER PIC X(48) VALUE
010700     '-------VARIAVEIS PARA AJUSTE A ESQUERDA------'.
010800*-----------------------------------------------------
010900 01 WRK-TRIM-CAMPO        PIC X(40)         VALUE SPACES.
011000 01 WRK-TRIM-SAIDA        PIC X(40)         VALUE SPACES.
011100 77 WRK-TRIM-POS          PIC 9(02)    COMP VALUE 0.
011200*====================================================
011300 LINKAGE                                   SECTION.
011400*====================================================
011500 01 LK-AREA-TRABALHO.
011600    05 LK-FUNCAO             PIC X(01).
011700        88 LK-FUNC-DETECTA            VALUE 'D'.
011800        88 LK-FUNC-SEPARA             VALUE 'P'.
011900    05 LK-DELIMITADOR        PIC X(01).
012000    05 LK-LINHA-BRUTA        PIC X(200).
012100    05 LK-CAMPO-NOME         PIC X(40).
012200    05 LK-CAMPO2-TEXTO       PIC X(10).
012300    05 LK-CAMPO2-NUMERICO    PIC X(01).
012400    05 LK-CAMPO2-VALOR       PIC 9(01)V9(04).
012500    05 LK-CAMPO3-TEXTO       PIC X(10).
012600    05 LK-CAMPO3-NUMERICO    PIC X(01).
012700    05 LK-CAMPO3-VALOR       PIC 9(01)V9(04).
012800    05 FILLER                 PIC X(06).
012900*====================================================
013000 PROCEDURE                                 DIVISION
013100                             USING LK-AREA-TRABALHO.
013200*====================================================
013300*-----------------------------------------------------
013400 0000-PRINCIPAL                             SECTION.
013500*-----------------------------------------------------
013600     EVALUATE TRUE
013700      WHEN LK-FUNC-DETECTA
013800       PERFORM 1000-DETECTA-DELIM
013900      WHEN LK-FUNC-SEPARA
014000       PERFORM 2000-SEPARA-CAMPOS
014100       PERFORM 3000-NORMALIZA-CAMPO2
014200       PERFORM 3500-NORMALIZA-CAMPO3
014300     END-EVALUATE.
014400     GOBACK.
014500*-----------------------------------------------------
014600 0000-99-FIM.                                  EXIT.
014700*-----------------------------------------------------
014800*-----------------------------------------------------
014900*    R4.1 - SEPARADOR E ';' SE A 1A. LINHA TIVER MAIS
015000*    ';' DO QUE ',' - CASO CONTRARIO O SEPARADOR E ','.
015100*-----------------------------------------------------
015200 1000-DETECTA-DELIM                         SECTION.
015300*-----------------------------------------------------
015400     MOVE LK-LINHA-BRUTA TO WRK-LINHA-TRABALHO.
015500     MOVE 0 TO WRK-QTDE-VIRGULA WRK-QTDE-PTOVIRG.
015600     PERFORM 1010-CONTA-SEPARADOR
015700         VARYING WRK-POSICAO FROM 1 BY 1
015800           UNTIL WRK-POSICAO GREATER 200.
015900     IF WRK-QTDE-PTOVIRG GREATER WRK-QTDE-VIRGULA
016000      MOVE ';' TO LK-DELIMITADOR
016100     ELSE
016200      MOVE ',' TO LK-DELIMITADOR
016300     END-IF.
016400*-----------------------------------------------------
016500 1000-99-FIM.                                  EXIT.
016600*-----------------------------------------------------
016700*-----------------------------------------------------
016800 1010-CONTA-SEPARADOR                       SECTION.
016900*-----------------------------------------------------
017000     EVALUATE WRK-CARACTER(WRK-POSICAO)
017100      WHEN ','
017200       ADD 1 TO WRK-QTDE-VIRGULA
017300      WHEN ';'
017400       ADD 1 TO WRK-QTDE-PTOVIRG
017500      WHEN OTHER
017600       CONTINUE
017700     END-EVALUATE.
017800*-----------------------------------------------------
017900 1010-99-FIM.                                  EXIT.
018000*-----------------------------------------------------
018100*-----------------------------------------------------
018200*    R4.2 - SEPARA OS 3 CAMPOS DA LINHA, RESPEITANDO
018300*    ASPAS (O SEPARADOR DENTRO DE ASPAS E LITERAL E AS
018400*    ASPAS SAO DESCARTADAS DO CAMPO RESULTANTE).
018500*-----------------------------------------------------
018600 2000-SEPARA-CAMPOS                         SECTION.
018700*-----------------------------------------------------
018800     MOVE LK-LINHA-BRUTA TO WRK-LINHA-TRABALHO.
018900     MOVE SPACES TO WRK-CAMPO1 WRK-CAMPO2 WRK-CAMPO3.
019000     MOVE SPACES TO WRK-CAMPO-BUFFER.
019100     MOVE 'N' TO WRK-DENTRO-ASPAS.
019200     MOVE 1 TO WRK-NRO-CAMPO.
019300     MOVE 0 TO WRK-CAMPO-TAMANHO.
019400     PERFORM 2010-VARRE-CARACTER
019500         VARYING WRK-POSICAO FROM 1 BY 1
019600           UNTIL WRK-POSICAO GREATER 200.
019700     PERFORM 2100-FECHA-CAMPO.
019800     MOVE WRK-CAMPO1 TO WRK-TRIM-CAMPO.
019900     PERFORM 9100-AJUSTA-ESQUERDA.
020000     MOVE WRK-TRIM-CAMPO TO LK-CAMPO-NOME.
020100*-----------------------------------------------------
020200 2000-99-FIM.                                  EXIT.
020300*-----------------------------------------------------
020400*-----------------------------------------------------
020500 2010-VARRE-CARACTER                        SECTION.
020600*-----------------------------------------------------
020700     EVALUATE TRUE
020800      WHEN WRK-CARACTER(WRK-POSICAO) EQUAL '"'
020900       IF WRK-EM-ASPAS
021000        SET WRK-FORA-ASPAS TO TRUE
021100       ELSE
021200        SET WRK-EM-ASPAS TO TRUE
021300       END-IF
021400      WHEN WRK-CARACTER(WRK-POSICAO) EQUAL LK-DELIMITADOR
021500           AND WRK-FORA-ASPAS
021600       PERFORM 2100-FECHA-CAMPO
021700      WHEN OTHER
021800       IF WRK-CAMPO-TAMANHO LESS 40
021900        ADD 1 TO WRK-CAMPO-TAMANHO
022000        MOVE WRK-CARACTER(WRK-POSICAO)
022100          TO WRK-CAMPO-BUFFER-CAR(WRK-CAMPO-TAMANHO)
022200       END-IF
022300     END-EVALUATE.
022400*-----------------------------------------------------
022500 2010-99-FIM.                                  EXIT.
022600*-----------------------------------------------------
022700*-----------------------------------------------------
022800 2100-FECHA-CAMPO                           SECTION.
022900*-----------------------------------------------------
023000     EVALUATE WRK-NRO-CAMPO
023100      WHEN 1
023200       MOVE WRK-CAMPO-BUFFER TO WRK-CAMPO1
023300      WHEN 2
023400       MOVE WRK-CAMPO-BUFFER TO WRK-CAMPO2
023500      WHEN 3
023600       MOVE WRK-CAMPO-BUFFER TO WRK-CAMPO3
023700      WHEN OTHER
023800       CONTINUE
023900     END-EVALUATE.
024000     ADD 1 TO WRK-NRO-CAMPO.
024100     MOVE SPACES TO WRK-CAMPO-BUFFER.
024200     MOVE 0 TO WRK-CAMPO-TAMANHO.
024300*-----------------------------------------------------
024400 2100-99-FIM.                                  EXIT.
024500*-----------------------------------------------------
024600*-----------------------------------------------------
024700*    R4.3 - CAMPO B (FRACAO DIRETA / COLUNA 2).
024800*-----------------------------------------------------
024900 3000-NORMALIZA-CAMPO2                      SECTION.
025000*-----------------------------------------------------
025100     MOVE WRK-CAMPO2 TO WRK-TRIM-CAMPO.
025200     PERFORM 9100-AJUSTA-ESQUERDA.
025300     MOVE WRK-TRIM-CAMPO(1:10) TO LK-CAMPO2-TEXTO.
025400     MOVE WRK-TRIM-CAMPO TO WRK-PCT-TEXTO.
025500     PERFORM 4000-CONVERTE-PERCENT.
025600     IF WRK-PCT-NUMERICO
025700      MOVE 'S' TO LK-CAMPO2-NUMERICO
025800      MOVE WRK-PCT-VALOR TO LK-CAMPO2-VALOR
025900     ELSE
026000      MOVE 'N' TO LK-CAMPO2-NUMERICO
026100      MOVE 0 TO LK-CAMPO2-VALOR
026200     END-IF.
026300*-----------------------------------------------------
026400 3000-99-FIM.                                  EXIT.
026500*-----------------------------------------------------
026600*-----------------------------------------------------
026700*    R4.3 - CAMPO C (FRACAO ACUMULADA / COLUNA 3).
026800*-----------------------------------------------------
026900 3500-NORMALIZA-CAMPO3                      SECTION.
027000*-----------------------------------------------------
027100     MOVE WRK-CAMPO3 TO WRK-TRIM-CAMPO.
027200     PERFORM 9100-AJUSTA-ESQUERDA.
027300     MOVE WRK-TRIM-CAMPO(1:10) TO LK-CAMPO3-TEXTO.
027400     MOVE WRK-TRIM-CAMPO TO WRK-PCT-TEXTO.
027500     PERFORM 4000-CONVERTE-PERCENT.
027600     IF WRK-PCT-NUMERICO
027700      MOVE 'S' TO LK-CAMPO3-NUMERICO
027800      MOVE WRK-PCT-VALOR TO LK-CAMPO3-VALOR
027900     ELSE
028000      MOVE 'N' TO LK-CAMPO3-NUMERICO
028100      MOVE 0 TO LK-CAMPO3-VALOR
028200     END-IF.
028300*-----------------------------------------------------
028400 3500-99-FIM.                                  EXIT.
028500*-----------------------------------------------------
028600*-----------------------------------------------------
028700*    RETIRA '%', TROCA ',' POR '.' E MONTA O VALOR
028800*    NUMERICO NA MARRA (DIGITO A DIGITO) - O COMPILADOR
028900*    DA CASA NAO TEM NUMVAL. DIVIDE POR 100 QUANDO O
029000*    VALOR FOR MAIOR QUE 1 (ESCALA PERCENTUAL).
029100*-----------------------------------------------------
029200 4000-CONVERTE-PERCENT                      SECTION.
029300*-----------------------------------------------------
029400     MOVE 0 TO WRK-PCT-VALOR WRK-PCT-INTEIRO WRK-PCT-DECIMAL.
029500     MOVE 0 TO WRK-PCT-CASAS WRK-PCT-POS-PONTO.
029600     MOVE 'S' TO WRK-PCT-EH-NUMERICO.
029700     MOVE 20 TO WRK-PCT-TAMANHO.
029800     PERFORM 4005-MEDE-TAMANHO UNTIL WRK-PCT-TAMANHO EQUAL 0
029900          OR WRK-PCT-CAR(WRK-PCT-TAMANHO) NOT EQUAL SPACE.
030000     IF WRK-PCT-TAMANHO EQUAL 0
030100      MOVE 'N' TO WRK-PCT-EH-NUMERICO
030200     ELSE
030300      PERFORM 4010-VARRE-PCT
030400          VARYING WRK-POSICAO FROM 1 BY 1
030500            UNTIL WRK-POSICAO GREATER WRK-PCT-TAMANHO
030600      IF WRK-PCT-NUMERICO
030700       IF WRK-PCT-POS-PONTO EQUAL 0
030800        MOVE WRK-PCT-TAMANHO TO WRK-PCT-POS-PONTO
030900       END-IF
031000       PERFORM 4020-MONTA-INTEIRO
031100           VARYING WRK-POSICAO FROM 1 BY 1
031200             UNTIL WRK-POSICAO GREATER WRK-PCT-POS-PONTO - 1
031300       COMPUTE WRK-PCT-POS-INICIO = WRK-PCT-POS-PONTO + 1
031400       PERFORM 4030-MONTA-DECIMAL
031500           VARYING WRK-POSICAO FROM WRK-PCT-POS-INICIO BY 1
031600             UNTIL WRK-POSICAO GREATER WRK-PCT-TAMANHO
031700                OR WRK-PCT-CASAS EQUAL 4
031800       PERFORM 4040-COMPLETA-CASAS UNTIL WRK-PCT-CASAS EQUAL 4
031900       COMPUTE WRK-PCT-VALOR =
032000           WRK-PCT-INTEIRO + (WRK-PCT-DECIMAL / 10000)
032100       IF WRK-PCT-VALOR GREATER 1
032200        DIVIDE WRK-PCT-VALOR BY 100 GIVING WRK-PCT-VALOR
032300       END-IF
032400      END-IF
032500     END-IF.
032600*-----------------------------------------------------
032700 4000-99-FIM.                                  EXIT.
032800*-----------------------------------------------------
032900*-----------------------------------------------------
033000 4005-MEDE-TAMANHO                          SECTION.
033100*-----------------------------------------------------
033200     SUBTRACT 1 FROM WRK-PCT-TAMANHO.
033300*-----------------------------------------------------
033400 4005-99-FIM.                                  EXIT.
033500*-----------------------------------------------------
033600*-----------------------------------------------------
033700*    CLASSIFICA CADA CARACTER: DIGITO, SINAL DE
033800*    PORCENTAGEM (DESCARTADO), VIRGULA (VIRA PONTO E
033900*    GUARDA A POSICAO) OU QUALQUER OUTRA COISA (NAO
034000*    NUMERICO).
034100*-----------------------------------------------------
034200 4010-VARRE-PCT                             SECTION.
034300*-----------------------------------------------------
034400     EVALUATE TRUE
034500      WHEN WRK-PCT-CAR(WRK-POSICAO) EQUAL '%'
034600       MOVE SPACE TO WRK-PCT-CAR(WRK-POSICAO)
034700      WHEN WRK-PCT-CAR(WRK-POSICAO) EQUAL ','
034800       MOVE '.' TO WRK-PCT-CAR(WRK-POSICAO)
034900       MOVE WRK-POSICAO TO WRK-PCT-POS-PONTO
035000      WHEN WRK-PCT-CAR(WRK-POSICAO) EQUAL '.'
035100       MOVE WRK-POSICAO TO WRK-PCT-POS-PONTO
035200      WHEN WRK-PCT-CAR(WRK-POSICAO) EQUAL DIGITO
035300       CONTINUE
035400      WHEN WRK-PCT-CAR(WRK-POSICAO) EQUAL SPACE
035500       CONTINUE
035600      WHEN OTHER
035700       MOVE 'N' TO WRK-PCT-EH-NUMERICO
035800     END-EVALUATE.
035900*-----------------------------------------------------
036000 4010-99-FIM.                                  EXIT.
036100*-----------------------------------------------------
036200*-----------------------------------------------------
036300 4020-MONTA-INTEIRO                         SECTION.
036400*-----------------------------------------------------
036500     IF WRK-PCT-CAR(WRK-POSICAO) EQUAL DIGITO
036600      MOVE WRK-PCT-CAR(WRK-POSICAO) TO WRK-PCT-DIGITO
036700      COMPUTE WRK-PCT-INTEIRO = (WRK-PCT-INTEIRO * 10)
036800          + WRK-PCT-DIGITO
036900     END-IF.
037000*-----------------------------------------------------
037100 4020-99-FIM.                                  EXIT.
037200*-----------------------------------------------------
037300*-----------------------------------------------------
037400 4030-MONTA-DECIMAL                         SECTION.
037500*-----------------------------------------------------
037600     IF WRK-PCT-CAR(WRK-POSICAO) EQUAL DIGITO
037700      MOVE WRK-PCT-CAR(WRK-POSICAO) TO WRK-PCT-DIGITO
037800      COMPUTE WRK-PCT-DECIMAL = (WRK-PCT-DECIMAL * 10)
037900          + WRK-PCT-DIGITO
038000      ADD 1 TO WRK-PCT-CASAS
038100     END-IF.
038200*-----------------------------------------------------
038300 4030-99-FIM.                                  EXIT.
038400*-----------------------------------------------------
038500*-----------------------------------------------------
038600 4040-COMPLETA-CASAS                        SECTION.
038700*-----------------------------------------------------
038800     COMPUTE WRK-PCT-DECIMAL = WRK-PCT-DECIMAL * 10.
038900     ADD 1 TO WRK-PCT-CASAS.
039000*-----------------------------------------------------
039100 4040-99-FIM.                                  EXIT.
039200*-----------------------------------------------------
039300*-----------------------------------------------------
039400*    UTILITARIO GERAL - AJUSTA WRK-TRIM-CAMPO A
039500*    ESQUERDA (RETIRA BRANCOS INICIAIS).
039600*-----------------------------------------------------
039700 9100-AJUSTA-ESQUERDA                       SECTION.
039800*-----------------------------------------------------
039900     MOVE 1 TO WRK-TRIM-POS.
040000     PERFORM 9110-ACHA-INICIO UNTIL WRK-TRIM-POS GREATER 40
040100          OR WRK-TRIM-CAMPO(WRK-TRIM-POS:1) NOT EQUAL SPACE.
040200     IF WRK-TRIM-POS GREATER 40
040300      MOVE SPACES TO WRK-TRIM-CAMPO
040400     ELSE
040500      IF WRK-TRIM-POS GREATER 1
040600       MOVE SPACES TO WRK-TRIM-SAIDA
040700       MOVE WRK-TRIM-CAMPO(WRK-TRIM-POS:) TO WRK-TRIM-SAIDA
040800       MOVE WRK-TRIM-SAIDA TO WRK-TRIM-CAMPO
040900      END-IF
041000     END-IF.
041100*-----------------------------------------------------
041200 9100-99-FIM.                                  EXIT.
041300*-----------------------------------------------------
041400*-----------------------------------------------------
041500 9110-ACHA-INICIO                           SECTION.
041600*-----------------------------------------------------
041700     ADD 1 TO WRK-TRIM-POS.
041800*-----------------------------------------------------
041900 9110-99-FIM.                                  EXIT.
042000*-----------------------------------------------------
042100
