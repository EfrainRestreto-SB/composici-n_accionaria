000100*====================================================
000200 IDENTIFICATION                            DIVISION.
000300*====================================================
000400 PROGRAM-ID. CAP010.
000500 AUTHOR. VICTOR LEAL LIMA.
000600 INSTALLATION. FOURSYS - DIVISAO BANCARIA.
000700 DATE-WRITTEN. 18/06/1997.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - BANCO DAVIVIENDA (PANAMA) S.A.
001000*===================================================*
001100*  AUTOR   : VICTOR LEAL                            *
001200*  EMPRESA : FOURSYS                                *
001300*  OBJETIVO: LIMPAR O ARQUIVO BRUTO EM CASCATA      *
001400*            (RAWDATA) RECEBIDO DO CLIENTE E GRAVAR *
001500*            O ARQUIVO DE RELACOES CANONICO DE 3    *
001600*            COLUNAS (CLEANED) USADO PELO CAP020.   *
001700*            DESCARTA LINHAS DESCRITIVAS/CABECALHO, *
001800*            DETECTA AS RAIZES DE CADA GRUPO E      *
001900*            UNIFICA O ACIONISTA DRA BLUE GOW INC   *
002000*            SOB DRA BLUE GLOW INC.                 *
002100*---------------------------------------------------*
002200*  ARQUIVOS:                                        *
002300*  DDNAME             I/O           INCLUDE/BOOK    *
002400*  RAWDATA             I             CAPRAW         *
002500*  CLEANED             O             CAPREL         *
002600*===================================================*
002700*---------------------------------------------------*
002800*  HISTORICO DE ALTERACOES                          *
002900*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *             CA0401  
003000*  18/06/1997  VLL   CA-0401   PROGRAMA ORIGINAL -  *             CA0401  
003100*               SO FILTRAVA LINHA EM BRANCO.        *             CA0401  
003200*  02/02/1998  VLL   CA-0415   INCLUIDO FILTRO DE   *             CA0415  
003300*               LINHA DESCRITIVA (COMPOSICION,      *             CA0415  
003400*               ACCIONARIA, TOTAL, DESGLOSE, X).    *             CA0415  
003500*  09/11/1998  RFS   CA-0504   DETECCAO DE RAIZ DE  *             CA0504  
003600*               GRUPO INCLUIDA (COLUNA B EM BRANCO  *             CA0504  
003700*               OU ZERO, OU PRIMEIRA LINHA = 100%). *             CA0504  
003800*  18/01/1999  RFS   Y2K-012   REVISAO GERAL DO     *             Y2K012  
003900*               PROGRAMA PARA O ANO 2000 - NENHUM   *             Y2K012  
004000*               CAMPO DE DATA MANIPULADO AQUI, SO   *             Y2K012  
004100*               O CARIMBO DE EXECUCAO NO CONSOLE.   *             Y2K012  
004200*  14/09/2000  LMF   CA-0591   PASSOU A CHAMAR O    *             CA0591  
004300*               CAP015 PARA SEPARAR OS CAMPOS - ANTES*            CA0591  
004400*               O SEPARADOR ERA FIXO EM VIRGULA.    *             CA0591  
004500*  30/03/2003  LMF   CA-0671   INCLUIDA A CORRECAO  *             CA0671  
004600*               DRA BLUE GOW INC -> DRA BLUE GLOW   *             CA0671  
004700*               INC (PEDIDO DE COMPLIANCE - GRUPO   *             CA0671  
004800*               CADASTRADO COM DOIS NOMES).         *             CA0671  
004900*===================================================*
005000*====================================================
005100 ENVIRONMENT                               DIVISION.
005200*====================================================
005300 CONFIGURATION                             SECTION.
005400 SPECIAL-NAMES.
005500     CLASS ALFABETO    IS 'A' THRU 'Z'.
005600*-----------------------------------------------------
005700 INPUT-OUTPUT                              SECTION.
005800 FILE-CONTROL.
005900     SELECT RAWDATA ASSIGN TO RAWDATA
006000         FILE STATUS IS WRK-FS-RAWDATA.
006100*
006200     SELECT CLEANED ASSIGN TO CLEANED
006300         FILE STATUS IS WRK-FS-CLEANED.
006400*====================================================
006500 DATA                                      DIVISION.
006600*====================================================
006700*-----------------------------------------------------
006800 FILE                                      SECTION.
006900*-----------------------------------------------------
007000 FD RAWDATA
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300*-----------LRECL 200-----------------------------------
007400 01 FD-RAWDATA                PIC X(200).
007500*
007600 FD CLEANED
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900*-----------LRECL 87------------------------------------
008000     COPY 'CAPREL' REPLACING CAP-REL-REG BY FD-CLEANED-REG.
008100*-----------------------------------------------------
008200 WORKING-STORAGE                           SECTION.
008300*-----------------------------------------------------
008400     COPY '#GLOG'.
008500*-----------------------------------------------------
008600 01 FILLER PIC X(48) VALUE
008700     '-------VARIAVEIS PARA FILE STATUS------------'.
008800*-----------------------------------------------------
008900 77 WRK-FS-RAWDATA        PIC 9(02).
009000 77 WRK-FS-CLEANED        PIC 9(02).
009100*-----------------------------------------------------
009200 01 FILLER PIC X(48) VALUE
009300     '-------LINHA ATUAL E RESULTADO DO CAP015-----'.
009400*-----------------------------------------------------
009500 01 WRK-PARM-CAP015.
009600    05 WRK-PARM-FUNCAO        PIC X(01).
009700    05 WRK-PARM-DELIM         PIC X(01).
009800    05 WRK-PARM-LINHA         PIC X(200).
009900    05 WRK-PARM-NOME          PIC X(40).
010000    05 WRK-PARM-CAMPO2-TXT    PIC X(10).
010100    05 WRK-PARM-CAMPO2-NUM    PIC X(01).
010200        88 WRK-PARM-CAMPO2-E-NUM        VALUE 'S'.
010300    05 WRK-PARM-CAMPO2-VAL    PIC 9(01)V9(04).
010400    05 WRK-PARM-CAMPO3-TXT    PIC X(10).
010500    05 WRK-PARM-CAMPO3-NUM    PIC X(01).
010600        88 WRK-PARM-CAMPO3-E-NUM        VALUE 'S'.
010700    05 WRK-PARM-CAMPO3-VAL    PIC 9(01)V9(04).
010800    05 FILLER                 PIC X(06).
010900*-----------------------------------------------------
011000 01 FILLER PIC X(48) VALUE
011100     '-------CONTROLE DE LEITURA E RAIZ DO GRUPO---'.
011200*-----------------------------------------------------
011300 77 WRK-LINHA-IDX          PIC 9(05)    COMP VALUE 0.
011400 77 WRK-TEM-RAIZ           PIC X(01)         VALUE 'N'.
011500     88 WRK-RAIZ-DEFINIDA              VALUE 'S'.
011600     88 WRK-RAIZ-AUSENTE               VALUE 'N'.
011700 01 WRK-ENTIDADE-ATUAL     PIC X(40)         VALUE SPACES.
011800 77 WRK-PERCENTUAL         PIC 9(03)V9(04)   VALUE 0.
011900*-----------------------------------------------------
012000 01 FILLER PIC X(48) VALUE
012100     '-------NOME EM MAIUSCULO E BUSCA DE SUBSTRING'.
012200*-----------------------------------------------------
012300 01 WRK-NOME-MAIUSC        PIC X(40)         VALUE SPACES.
012400 01 WRK-NOME-CARACTERES REDEFINES WRK-NOME-MAIUSC.
012500    05 WRK-NOME-CAR        PIC X(01) OCCURS 40.
012600 77 WRK-BUSCA-POS          PIC 9(02)    COMP VALUE 0.
012700 77 WRK-BUSCA-TAM          PIC 9(02)    COMP VALUE 0.
012800 01 WRK-BUSCA-TEXTO        PIC X(12)         VALUE SPACES.
012900 77 WRK-BUSCA-ACHADO       PIC X(01)         VALUE 'N'.
013000     88 WRK-ACHOU                      VALUE 'S'.
013100     88 WRK-NAO-ACHOU                  VALUE 'N'.
013200*-----------------------------------------------------
013300 01 FILLER PIC X(48) VALUE
013400     '-------TABELA DE TRABALHO DAS RELACOES-------'.
013500*-----------------------------------------------------
013600 01 WRK-REL-TAB.
013700    05 WRK-REL-QTDE           PIC 9(04)      COMP VALUE 0.
013800    05 WRK-REL-LINHA          OCCURS 1000
013900                               INDEXED BY WRK-REL-IDX.
014000       10 WRK-REL-ENTIDADE    PIC X(40).
014100       10 WRK-REL-ACIONISTA   PIC X(40).
014200       10 WRK-REL-PERCENT     PIC 9(03)V9(04).
014300       10 WRK-REL-SITUACAO    PIC X(01)      VALUE 'A'.
014400           88 WRK-REL-ATIVA                  VALUE 'A'.
014500           88 WRK-REL-INATIVA                VALUE 'I'.
014600       10 FILLER              PIC X(09).
014700 01 WRK-REL-PERCENT-X REDEFINES WRK-REL-PERCENT.
014800    05 WRK-REL-PCT-INT        PIC 9(03).
014900    05 WRK-REL-PCT-DEC        PIC 9(04).
015000*-----------------------------------------------------
015100 01 FILLER PIC X(48) VALUE
015200     '-------CORRECAO DRA BLUE GOW/GLOW-------------'.
015300*-----------------------------------------------------
015400 77 WRK-ACHOU-GLOW         PIC X(01)         VALUE 'N'.
015500     88 WRK-EXISTE-GLOW                 VALUE 'S'.
015600 77 WRK-ACHOU-GOW          PIC X(01)         VALUE 'N'.
015700     88 WRK-EXISTE-GOW                  VALUE 'S'.
015800 77 WRK-QTDE-CORRIGIDAS    PIC 9(04)    COMP VALUE 0.
015900 01 WRK-NOME-GLOW          PIC X(40)         VALUE
016000     'DRA BLUE GLOW INC'.
016100 01 WRK-NOME-GOW           PIC X(40)         VALUE
016200     'DRA BLUE GOW INC'.
016300*-----------------------------------------------------
016400 01 FILLER PIC X(48) VALUE
016500     '-------CONTADORES E CARIMBO DE EXECUCAO------'.
016600*-----------------------------------------------------
016700 77 WRK-LIDOS              PIC 9(05)    COMP VALUE 0.
016800 77 WRK-DESCARTADOS        PIC 9(05)    COMP VALUE 0.
016900 77 WRK-GRAVADOS           PIC 9(05)    COMP VALUE 0.
017000 01 WRK-DATA-HOJE          PIC 9(06)         VALUE 0.
017100 01 WRK-DATA-HOJE-X REDEFINES WRK-DATA-HOJE.
017200    05 WRK-DATA-HOJE-AA    PIC 9(02).
017300    05 WRK-DATA-HOJE-MM    PIC 9(02).
017400    05 WRK-DATA-HOJE-DD    PIC 9(02).
017500*-----------------------------------------------------
017600 01 FILLER PIC X(48) VALUE
017700     '-------CABECALHO E LINHA EM BRANCO DO CLEANED'.
017800*-----------------------------------------------------
017900    COPY 'CAPREL' REPLACING CAP-REL-REG BY WRK-CAB-CLEANED.
018000*-----------------------------------------------------
018100 01 FILLER PIC X(48) VALUE
018200     '-------MENSAGENS DE CONSOLE-------------------'.
018300*-----------------------------------------------------
018400 77 WRK-MENSAGEM-FIM      PIC X(21) VALUE
018500     'FIM DO PROCESSAMENTO.'.
018600 77 WRK-MENSAGEM-VAZIO    PIC X(44) VALUE
018700     'NENHUMA RELACAO VALIDA FOI OBTIDA DO ARQUIVO'.
018800*====================================================
018900 PROCEDURE                                 DIVISION.
019000*====================================================
019100*-----------------------------------------------------
019200 0000-PRINCIPAL                             SECTION.
019300*-----------------------------------------------------
019400     PERFORM 1000-INICIALIZAR.
019500     PERFORM 2000-PROCESSAR UNTIL WRK-FS-RAWDATA EQUAL 10.
019600     PERFORM 3000-CORRIGE-DRA-BLUE.
019700     PERFORM 3500-VERIFICA-VAZIO.
019800     PERFORM 4000-GRAVA-CLEANED.
019900     PERFORM 8000-FINALIZAR.
020000     STOP RUN.
020100*-----------------------------------------------------
020200 0000-99-FIM.                                  EXIT.
020300*-----------------------------------------------------
020400*-----------------------------------------------------
020500 1000-INICIALIZAR                           SECTION.
020600*-----------------------------------------------------
020700     OPEN INPUT RAWDATA
020800          OUTPUT CLEANED.
020900     PERFORM 1100-TESTAR-STATUS-OPEN.
021000     ACCEPT WRK-DATA-HOJE FROM DATE.
021100     MOVE 0 TO WRK-REL-QTDE WRK-LINHA-IDX.
021200     MOVE 'N' TO WRK-TEM-RAIZ.
021300     MOVE SPACES TO WRK-ENTIDADE-ATUAL.
021400     READ RAWDATA
021500         AT END MOVE 10 TO WRK-FS-RAWDATA
021600     END-READ.
021700*-----------------------------------------------------
021800 1000-99-FIM.                                  EXIT.
021900*-----------------------------------------------------
022000*-----------------------------------------------------
022100 1100-TESTAR-STATUS-OPEN                    SECTION.
022200*-----------------------------------------------------
022300     IF WRK-FS-RAWDATA NOT EQUAL 00
022400      MOVE 'CAP010'               TO WRK-PROGRAMA
022500      MOVE 'ERRO NO OPEN RAWDATA' TO WRK-MENSAGEM
022600      MOVE '1000'                 TO WRK-SECAO
022700      MOVE WRK-FS-RAWDATA         TO WRK-STATUS
022800      PERFORM 9000-TRATAERROS
022900     END-IF.
023000     IF WRK-FS-CLEANED NOT EQUAL 00
023100      MOVE 'CAP010'               TO WRK-PROGRAMA
023200      MOVE 'ERRO NO OPEN CLEANED' TO WRK-MENSAGEM
023300      MOVE '1000'                 TO WRK-SECAO
023400      MOVE WRK-FS-CLEANED         TO WRK-STATUS
023500      PERFORM 9000-TRATAERROS
023600     END-IF.
023700*-----------------------------------------------------
023800 1100-99-FIM.                                  EXIT.
023900*-----------------------------------------------------
024000*-----------------------------------------------------
024100*    LACO PRINCIPAL - UMA LINHA BRUTA POR VEZ.
024200*-----------------------------------------------------
024300 2000-PROCESSAR                             SECTION.
024400*-----------------------------------------------------
024500     ADD 1 TO WRK-LIDOS WRK-LINHA-IDX.
024600     PERFORM 2010-CHAMA-CAP015.
024700     IF WRK-PARM-NOME EQUAL SPACES
024800      ADD 1 TO WRK-DESCARTADOS
024900     ELSE
025000      MOVE WRK-PARM-NOME TO WRK-NOME-MAIUSC
025100      PERFORM 2020-MAIUSCULIZA
025200      PERFORM 2100-E-DESCRITIVA
025300      IF WRK-ACHOU
025400       ADD 1 TO WRK-DESCARTADOS
025500      ELSE
025600       PERFORM 2200-DETECTA-RAIZ
025700       IF WRK-ACHOU
025800        MOVE WRK-PARM-NOME TO WRK-ENTIDADE-ATUAL
025900        SET WRK-RAIZ-DEFINIDA TO TRUE
026000       ELSE
026100        IF WRK-RAIZ-AUSENTE
026200         ADD 1 TO WRK-DESCARTADOS
026300        ELSE
026400         PERFORM 2300-GRAVA-RELACAO
026500        END-IF
026600       END-IF
026700      END-IF
026800     END-IF.
026900     READ RAWDATA
027000         AT END MOVE 10 TO WRK-FS-RAWDATA
027100     END-READ.
027200*-----------------------------------------------------
027300 2000-99-FIM.                                  EXIT.
027400*-----------------------------------------------------
027500*-----------------------------------------------------
027600 2010-CHAMA-CAP015                          SECTION.
027700*-----------------------------------------------------
027800     IF WRK-LINHA-IDX EQUAL 1
027900      MOVE 'D' TO WRK-PARM-FUNCAO
028000      MOVE FD-RAWDATA TO WRK-PARM-LINHA
028100      CALL 'CAP015' USING WRK-PARM-CAP015
028200     END-IF.
028300     MOVE 'P' TO WRK-PARM-FUNCAO
028400     MOVE FD-RAWDATA TO WRK-PARM-LINHA
028500     CALL 'CAP015' USING WRK-PARM-CAP015.
028600*-----------------------------------------------------
028700 2010-99-FIM.                                  EXIT.
028800*-----------------------------------------------------
028900*-----------------------------------------------------
029000 2020-MAIUSCULIZA                           SECTION.
029100*-----------------------------------------------------
029200     INSPECT WRK-NOME-MAIUSC
029300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029500*-----------------------------------------------------
029600 2020-99-FIM.                                  EXIT.
029700*-----------------------------------------------------
029800*-----------------------------------------------------
029900*    R3.1 - FILTRO DE LINHA DESCRITIVA/CABECALHO.
030000*-----------------------------------------------------
030100 2100-E-DESCRITIVA                          SECTION.
030200*-----------------------------------------------------
030300     MOVE 'N' TO WRK-BUSCA-ACHADO.
030400     IF WRK-NOME-MAIUSC EQUAL 'X'
030500      MOVE 'S' TO WRK-BUSCA-ACHADO
030600     ELSE
030700      MOVE 'COMPOSICION' TO WRK-BUSCA-TEXTO
030800      PERFORM 2150-CONTEM-TEXTO
030900      IF WRK-NAO-ACHOU
031000       MOVE 'ACCIONARIA' TO WRK-BUSCA-TEXTO
031100       PERFORM 2150-CONTEM-TEXTO
031200      END-IF
031300      IF WRK-NAO-ACHOU
031400       MOVE 'TOTAL' TO WRK-BUSCA-TEXTO
031500       PERFORM 2150-CONTEM-TEXTO
031600      END-IF
031700      IF WRK-NAO-ACHOU
031800       MOVE 'DESGLOSE' TO WRK-BUSCA-TEXTO
031900       PERFORM 2150-CONTEM-TEXTO
032000      END-IF
032100     END-IF.
032200*-----------------------------------------------------
032300 2100-99-FIM.                                  EXIT.
032400*-----------------------------------------------------
032500*-----------------------------------------------------
032600*    VARRE WRK-NOME-MAIUSC PROCURANDO WRK-BUSCA-TEXTO
032700*    (SUBSTRING, EM QUALQUER POSICAO).
032800*-----------------------------------------------------
032900 2150-CONTEM-TEXTO                          SECTION.
033000*-----------------------------------------------------
033100     MOVE 'N' TO WRK-BUSCA-ACHADO.
033200     MOVE 0 TO WRK-BUSCA-TAM.
033300     PERFORM 2160-MEDE-BUSCA
033400         VARYING WRK-BUSCA-POS FROM 12 BY -1
033500           UNTIL WRK-BUSCA-POS LESS 1.
033600     IF WRK-BUSCA-TAM GREATER 0
033700      PERFORM 2170-COMPARA-POSICAO
033800          VARYING WRK-BUSCA-POS FROM 1 BY 1
033900            UNTIL WRK-BUSCA-POS GREATER 41 - WRK-BUSCA-TAM
034000               OR WRK-ACHOU
034100     END-IF.
034200*-----------------------------------------------------
034300 2150-99-FIM.                                  EXIT.
034400*-----------------------------------------------------
034500*-----------------------------------------------------
034600 2160-MEDE-BUSCA                            SECTION.
034700*-----------------------------------------------------
034800     IF WRK-BUSCA-TAM EQUAL 0
034900        AND WRK-BUSCA-TEXTO(WRK-BUSCA-POS:1) NOT EQUAL SPACE
035000      MOVE WRK-BUSCA-POS TO WRK-BUSCA-TAM
035100     END-IF.
035200*-----------------------------------------------------
035300 2160-99-FIM.                                  EXIT.
035400*-----------------------------------------------------
035500*-----------------------------------------------------
035600 2170-COMPARA-POSICAO                       SECTION.
035700*-----------------------------------------------------
035800     IF WRK-NOME-MAIUSC(WRK-BUSCA-POS:WRK-BUSCA-TAM)
035900        EQUAL WRK-BUSCA-TEXTO(1:WRK-BUSCA-TAM)
036000      MOVE 'S' TO WRK-BUSCA-ACHADO
036100     END-IF.
036200*-----------------------------------------------------
036300 2170-99-FIM.                                  EXIT.
036400*-----------------------------------------------------
036500*-----------------------------------------------------
036600*    R3.2 - UMA LINHA E RAIZ DE GRUPO QUANDO A COLUNA
036700*    B ESTA EM BRANCO/ZERO, OU QUANDO B = 1,0 E AINDA
036800*    NAO HA GRUPO ABERTO E A LINHA E < 10.
036900*-----------------------------------------------------
037000 2200-DETECTA-RAIZ                          SECTION.
037100*-----------------------------------------------------
037200     MOVE 'N' TO WRK-BUSCA-ACHADO.
037300     IF WRK-PARM-CAMPO2-TXT EQUAL SPACES
037400      MOVE 'S' TO WRK-BUSCA-ACHADO
037500     ELSE
037600      IF WRK-PARM-CAMPO2-E-NUM
037700       IF WRK-PARM-CAMPO2-VAL EQUAL 0
037800        MOVE 'S' TO WRK-BUSCA-ACHADO
037900       ELSE
038000        IF WRK-PARM-CAMPO2-VAL EQUAL 1
038100           AND WRK-RAIZ-AUSENTE
038200           AND WRK-LINHA-IDX LESS 10
038300         MOVE 'S' TO WRK-BUSCA-ACHADO
038400        END-IF
038500       END-IF
038600      END-IF
038700     END-IF.
038800*-----------------------------------------------------
038900 2200-99-FIM.                                  EXIT.
039000*-----------------------------------------------------
039100*-----------------------------------------------------
039200*    R3.3 - PERCENTUAL = B X 100; SO GRAVA SE 0 < P <= 100
039300*-----------------------------------------------------
039400 2300-GRAVA-RELACAO                         SECTION.
039500*-----------------------------------------------------
039600     IF WRK-PARM-CAMPO2-E-NUM
039700      COMPUTE WRK-PERCENTUAL ROUNDED =
039800          WRK-PARM-CAMPO2-VAL * 100
039900      IF WRK-PERCENTUAL GREATER 0
040000         AND WRK-PERCENTUAL NOT GREATER 100
040100       ADD 1 TO WRK-REL-QTDE
040200       SET WRK-REL-IDX TO WRK-REL-QTDE
040300       MOVE WRK-ENTIDADE-ATUAL  TO WRK-REL-ENTIDADE(WRK-REL-IDX)
040400       MOVE WRK-PARM-NOME       TO WRK-REL-ACIONISTA(WRK-REL-IDX)
040500       MOVE WRK-PERCENTUAL      TO WRK-REL-PERCENT(WRK-REL-IDX)
040600       SET WRK-REL-ATIVA(WRK-REL-IDX) TO TRUE
040700      END-IF
040800     END-IF.
040900*-----------------------------------------------------
041000 2300-99-FIM.                                  EXIT.
041100*-----------------------------------------------------
041200*-----------------------------------------------------
041300*    R3.4 - REPARENTA OS FILHOS DE DRA BLUE GOW INC
041400*    PARA DRA BLUE GLOW INC, MANTENDO O PERCENTUAL,
041500*    E DESATIVA AS RELACOES ORIGINAIS DO GOW.
041600*-----------------------------------------------------
041700 3000-CORRIGE-DRA-BLUE                      SECTION.
041800*-----------------------------------------------------
041900     MOVE 'N' TO WRK-ACHOU-GLOW WRK-ACHOU-GOW.
042000     MOVE 0 TO WRK-QTDE-CORRIGIDAS.
042100     PERFORM 3010-PROCURA-GLOW-GOW
042200         VARYING WRK-REL-IDX FROM 1 BY 1
042300           UNTIL WRK-REL-IDX GREATER WRK-REL-QTDE.
042400     IF WRK-EXISTE-GLOW AND WRK-EXISTE-GOW
042500      PERFORM 3020-REPARENTA-FILHO
042600          VARYING WRK-REL-IDX FROM 1 BY 1
042700            UNTIL WRK-REL-IDX GREATER WRK-REL-QTDE
042800      DISPLAY 'CORRECAO DRA BLUE GOW->GLOW: '
042900          WRK-QTDE-CORRIGIDAS ' RELACAO(OES).'
043000     END-IF.
043100*-----------------------------------------------------
043200 3000-99-FIM.                                  EXIT.
043300*-----------------------------------------------------
043400*-----------------------------------------------------
043500 3010-PROCURA-GLOW-GOW                      SECTION.
043600*-----------------------------------------------------
043700     IF WRK-REL-ATIVA(WRK-REL-IDX)
043800      IF WRK-REL-ACIONISTA(WRK-REL-IDX) EQUAL WRK-NOME-GLOW
043900       MOVE 'S' TO WRK-ACHOU-GLOW
044000      END-IF
044100      IF WRK-REL-ENTIDADE(WRK-REL-IDX) EQUAL WRK-NOME-GOW
044200       MOVE 'S' TO WRK-ACHOU-GOW
044300      END-IF
044400     END-IF.
044500*-----------------------------------------------------
044600 3010-99-FIM.                                  EXIT.
044700*-----------------------------------------------------
044800*-----------------------------------------------------
044900 3020-REPARENTA-FILHO                       SECTION.
045000*-----------------------------------------------------
045100     IF WRK-REL-ATIVA(WRK-REL-IDX)
045200        AND WRK-REL-ENTIDADE(WRK-REL-IDX) EQUAL WRK-NOME-GOW
045300      ADD 1 TO WRK-REL-QTDE
045400      PERFORM 3030-GRAVA-NOVA-LINHA
045500      ADD 1 TO WRK-QTDE-CORRIGIDAS
045600      SET WRK-REL-INATIVA(WRK-REL-IDX) TO TRUE
045700     END-IF.
045800*-----------------------------------------------------
045900 3020-99-FIM.                                  EXIT.
046000*-----------------------------------------------------
046100*-----------------------------------------------------
046200*    WRK-REL-IDX AINDA APONTA PARA A LINHA GOW ORIGINAL
046300*    (A NOVA LINHA E A ULTIMA POSICAO, WRK-REL-QTDE).
046400*-----------------------------------------------------
046500 3030-GRAVA-NOVA-LINHA                      SECTION.
046600*-----------------------------------------------------
046700     MOVE WRK-NOME-GLOW
046800         TO WRK-REL-ENTIDADE(WRK-REL-QTDE).
046900     MOVE WRK-REL-ACIONISTA(WRK-REL-IDX)
047000         TO WRK-REL-ACIONISTA(WRK-REL-QTDE).
047100     MOVE WRK-REL-PERCENT(WRK-REL-IDX)
047200         TO WRK-REL-PERCENT(WRK-REL-QTDE).
047300     SET WRK-REL-ATIVA(WRK-REL-QTDE) TO TRUE.
047400*-----------------------------------------------------
047500 3030-99-FIM.                                  EXIT.
047600*-----------------------------------------------------
047700*-----------------------------------------------------
047800*    R1.7/R3.6 (ESPELHADA) - SEM RELACAO VALIDA, ABENDA.
047900*-----------------------------------------------------
048000 3500-VERIFICA-VAZIO                        SECTION.
048100*-----------------------------------------------------
048200     MOVE 0 TO WRK-GRAVADOS.
048300     PERFORM 3510-CONTA-ATIVAS
048400         VARYING WRK-REL-IDX FROM 1 BY 1
048500           UNTIL WRK-REL-IDX GREATER WRK-REL-QTDE.
048600     IF WRK-GRAVADOS EQUAL 0
048700      DISPLAY WRK-MENSAGEM-VAZIO
048800      MOVE 'CAP010'              TO WRK-PROGRAMA
048900      MOVE WRK-MENSAGEM-VAZIO    TO WRK-MENSAGEM
049000      MOVE '3500'                TO WRK-SECAO
049100      MOVE 99                    TO WRK-STATUS
049200      PERFORM 9000-TRATAERROS
049300     END-IF.
049400*-----------------------------------------------------
049500 3500-99-FIM.                                  EXIT.
049600*-----------------------------------------------------
049700*-----------------------------------------------------
049800 3510-CONTA-ATIVAS                          SECTION.
049900*-----------------------------------------------------
050000     IF WRK-REL-ATIVA(WRK-REL-IDX)
050100      ADD 1 TO WRK-GRAVADOS
050200     END-IF.
050300*-----------------------------------------------------
050400 3510-99-FIM.                                  EXIT.
050500*-----------------------------------------------------
050600*-----------------------------------------------------
050700*    GRAVA O CABECALHO E AS RELACOES ATIVAS NO CLEANED.
050800*-----------------------------------------------------
050900 4000-GRAVA-CLEANED                         SECTION.
051000*-----------------------------------------------------
051100     MOVE 'ENTIDAD' TO
051200         CAP-REL-ENTIDADE OF WRK-CAB-CLEANED.
051300     MOVE 'ACCIONISTA' TO
051400         CAP-REL-ACIONISTA OF WRK-CAB-CLEANED.
051500     MOVE 0 TO
051600         CAP-REL-PERCENTUAL OF WRK-CAB-CLEANED.
051700     WRITE FD-CLEANED-REG FROM WRK-CAB-CLEANED.
051800     PERFORM 4010-GRAVA-LINHA
051900         VARYING WRK-REL-IDX FROM 1 BY 1
052000           UNTIL WRK-REL-IDX GREATER WRK-REL-QTDE.
052100*-----------------------------------------------------
052200 4000-99-FIM.                                  EXIT.
052300*-----------------------------------------------------
052400*-----------------------------------------------------
052500 4010-GRAVA-LINHA                           SECTION.
052600*-----------------------------------------------------
052700     IF WRK-REL-ATIVA(WRK-REL-IDX)
052800      MOVE WRK-REL-ENTIDADE(WRK-REL-IDX)
052900          TO CAP-REL-ENTIDADE OF WRK-CAB-CLEANED
053000      MOVE WRK-REL-ACIONISTA(WRK-REL-IDX)
053100          TO CAP-REL-ACIONISTA OF WRK-CAB-CLEANED
053200      MOVE WRK-REL-PERCENT(WRK-REL-IDX)
053300          TO CAP-REL-PERCENTUAL OF WRK-CAB-CLEANED
053400      WRITE FD-CLEANED-REG FROM WRK-CAB-CLEANED
053500     END-IF.
053600*-----------------------------------------------------
053700 4010-99-FIM.                                  EXIT.
053800*-----------------------------------------------------
053900*-----------------------------------------------------
054000 8000-FINALIZAR                             SECTION.
054100*-----------------------------------------------------
054200     CLOSE RAWDATA CLEANED.
054300     DISPLAY '---------------------------------------'.
054400     DISPLAY 'CAP010 - LIMPEZA DO ARQUIVO CASCATA'.
054500     DISPLAY 'EXECUTADO EM (AAMMDD): ' WRK-DATA-HOJE.
054600     DISPLAY 'LINHAS LIDAS      : ' WRK-LIDOS.
054700     DISPLAY 'LINHAS DESCARTADAS: ' WRK-DESCARTADOS.
054800     DISPLAY 'RELACOES GRAVADAS : ' WRK-GRAVADOS.
054900     DISPLAY WRK-MENSAGEM-FIM.
055000     DISPLAY '---------------------------------------'.
055100*-----------------------------------------------------
055200 8000-99-FIM.                                  EXIT.
055300*-----------------------------------------------------
055400*-----------------------------------------------------
055500 9000-TRATAERROS                            SECTION.
055600*-----------------------------------------------------
055700     CALL 'GRAVALOG' USING WRK-DADOS.
055800     GOBACK.
055900*-----------------------------------------------------
056000 9000-99-FIM.                                  EXIT.
056100*-----------------------------------------------------
056200
