000100*===================================================*
000200*  COPYBOOK: CAPREL                                 *
000300*  OBJETIVO: LAYOUT DA RELACAO DE PROPRIEDADE       *
000400*            CANONICA (3 COLUNAS) - ENTIDADE,       *
000500*            ACIONISTA E PERCENTUAL DIRETO.         *
000600*            USADO PELO CAP010 (GRAVACAO) E CAP020  *
000700*            (LEITURA).                             *
000800*---------------------------------------------------*
000900*  HISTORICO DE ALTERACOES                          *
001000*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *
001100*  14/02/1996  VLL   CA-0231   LAYOUT ORIGINAL.     *             CA0231  
001200*  09/11/1998  RFS   CA-0504   AMPLIADO REL-PERCENT *             CA0504  
001300*              PARA 4 CASAS DECIMAIS (PEDIDO AUDIT.)*             CA0504  
001400*  22/03/1999  RFS   Y2K-010   CABECALHO DE DATA DO *             Y2K010  
001500*              RELATORIO REVISADO P/ ANO COM 4 DIG. *             Y2K010  
001600*===================================================*
001700 01  CAP-REL-REG.
001800     05  CAP-REL-ENTIDADE           PIC X(40).
001900     05  CAP-REL-ACIONISTA          PIC X(40).
002000     05  CAP-REL-PERCENTUAL         PIC 9(03)V9(04).
002100     05  FILLER                     PIC X(13).
002200
