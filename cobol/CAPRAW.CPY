000100*===================================================*
000200*  COPYBOOK: CAPRAW                                 *
000300*  OBJETIVO: LAYOUT DE TRABALHO DO REGISTRO BRUTO   *
000400*            (CASCATA) DEPOIS DE SEPARADO PELO      *
000500*            CAP015 - NOME, FRACAO DIRETA E FRACAO  *
000600*            ACUMULADA (COLUNAS A, B E C DO ARQUIVO *
000700*            ORIGINAL DO CLIENTE).                  *
000800*---------------------------------------------------*
000900*  HISTORICO DE ALTERACOES                          *
001000*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *
001100*  03/06/1997  VLL   CA-0318   LAYOUT ORIGINAL.     *             CA0318  
001200*  18/01/1999  RFS   Y2K-011   REVISAO GERAL P/ ANO *             Y2K011  
001300*               2000 - SEM IMPACTO NESTE LAYOUT.    *             Y2K011  
001400*===================================================*
001500 01  CAP-RAW-REG.
001600     05  CAP-RAW-NOME               PIC X(40).
001700     05  CAP-RAW-FRACAO             PIC 9(01)V9(04).
001800     05  CAP-RAW-ACUMULADO          PIC 9(01)V9(04).
001900     05  FILLER                     PIC X(14).
002000
