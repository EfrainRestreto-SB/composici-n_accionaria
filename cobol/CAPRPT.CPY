000100*===================================================*
000200*  COPYBOOK: CAPRPT                                 *
000300*  OBJETIVO: LINHAS DE IMPRESSAO DO RELATORIO DE    *
000400*            ANALISIS DE COMPOSICION ACCIONARIA E   *
000500*            TABELA DE TRABALHO DO DESGLOSE (LINHAS *
000600*            4 A 45 DO ARQUIVO BRUTO).              *
000700*            USADO SOMENTE PELO CAP020.             *
000800*---------------------------------------------------*
000900*  HISTORICO DE ALTERACOES                          *
001000*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *
001100*  19/01/1998  VLL   CA-0362   LAYOUT ORIGINAL DO   *             CA0362  
001200*               RELATORIO (80 COLUNAS).             *             CA0362  
001300*  30/08/2002  LMF   CA-0655   RELATORIO AMPLIADO P/*             CA0655  
001400*               132 COLUNAS - RODAPE COM NOTA DE    *             CA0655  
001500*               RESPONSABILIDADE PEDIDA P/ JURIDICO.*             CA0655  
001600*===================================================*
001700*-----------------------------------------------------
001800*    CABECALHO DO RELATORIO
001900*-----------------------------------------------------
002000 01  CAP-RPT-TITULO.
002100     05  FILLER                     PIC X(36) VALUE SPACES.
002200     05  FILLER                     PIC X(35) VALUE
002300         'ANALISIS DE COMPOSICION ACCIONARIA'.
002400     05  FILLER                     PIC X(61) VALUE SPACES.
002500 01  CAP-RPT-ENTIDADE-LINHA.
002600     05  FILLER                     PIC X(18) VALUE
002700         'Entidad Analizada:'.
002800     05  FILLER                     PIC X(01) VALUE SPACE.
002900     05  CAP-RPT-RAIZ               PIC X(40).
003000     05  FILLER                     PIC X(73) VALUE SPACES.
003100 01  CAP-RPT-DATA-LINHA.
003200     05  FILLER                     PIC X(09) VALUE
003300         'Generado:'.
003400     05  FILLER                     PIC X(01) VALUE SPACE.
003500     05  CAP-RPT-DATA               PIC X(10).
003600     05  FILLER                     PIC X(01) VALUE SPACE.
003700     05  CAP-RPT-HORA               PIC X(08).
003800     05  FILLER                     PIC X(103) VALUE SPACES.
003900 01  CAP-RPT-SEPARADOR.
004000     05  FILLER                     PIC X(80) VALUE ALL '_'.
004100     05  FILLER                     PIC X(52) VALUE SPACES.
004200*-----------------------------------------------------
004300*    RESUMEN EJECUTIVO
004400*-----------------------------------------------------
004500 01  CAP-RPT-RESUMO-TITULO.
004600     05  FILLER                     PIC X(17) VALUE
004700         'RESUMEN EJECUTIVO'.
004800     05  FILLER                     PIC X(115) VALUE SPACES.
004900 01  CAP-RPT-RESUMO-L1.
005000     05  FILLER                     PIC X(02) VALUE '- '.
005100     05  FILLER                     PIC X(35) VALUE
005200         'Cantidad de beneficiarios finales:'.
005300     05  CAP-RPT-RES-QTDE           PIC ZZ9.
005400     05  FILLER                     PIC X(92) VALUE SPACES.
005500 01  CAP-RPT-RESUMO-L2.
005600     05  FILLER                     PIC X(02) VALUE '- '.
005700     05  FILLER                     PIC X(32) VALUE
005800         'Participacion total distribuida:'.
005900     05  CAP-RPT-RES-TOTAL          PIC X(09).
006000     05  FILLER                     PIC X(89) VALUE SPACES.
006100 01  CAP-RPT-RESUMO-L3.
006200     05  FILLER                     PIC X(02) VALUE '- '.
006300     05  FILLER                     PIC X(23) VALUE
006400         'Beneficiario principal:'.
006500     05  CAP-RPT-RES-PRINC-NOME     PIC X(40).
006600     05  FILLER                     PIC X(01) VALUE SPACE.
006700     05  FILLER                     PIC X(01) VALUE '('.
006800     05  CAP-RPT-RES-PRINC-PCT      PIC X(09).
006900     05  FILLER                     PIC X(01) VALUE ')'.
007000     05  FILLER                     PIC X(55) VALUE SPACES.
007100*-----------------------------------------------------
007200*    DESGLOSE DE COMPOSICION ACCIONARIA
007300*-----------------------------------------------------
007400 01  CAP-RPT-DESG-TITULO.
007500     05  FILLER                     PIC X(38) VALUE
007600         'DESGLOSE DE COMPOSICION ACCIONARIA'.
007700     05  FILLER                     PIC X(94) VALUE SPACES.
007800 01  CAP-RPT-DESG-CABEC.
007900     05  FILLER                     PIC X(40) VALUE
008000         'ENTIDAD'.
008100     05  FILLER                     PIC X(12) VALUE
008200         '% DIRECTO'.
008300     05  FILLER                     PIC X(12) VALUE
008400         '% FINAL'.
008500     05  FILLER                     PIC X(68) VALUE SPACES.
008600 01  CAP-RPT-DESG-LINHA.
008700     05  CAP-RPT-DESG-ENTIDADE      PIC X(40).
008800     05  FILLER                     PIC X(02) VALUE SPACES.
008900     05  CAP-RPT-DESG-DIRETO        PIC X(10).
009000     05  FILLER                     PIC X(02) VALUE SPACES.
009100     05  CAP-RPT-DESG-FINAL         PIC X(10).
009200     05  FILLER                     PIC X(68) VALUE SPACES.
009300*-----------------------------------------------------
009400*    TABELA DE TRABALHO DO DESGLOSE (LINHAS 4-45 DO
009500*    ARQUIVO BRUTO, CARREGADAS PELO 4000-CARREGA-
009600*    DESGLOSE ANTES DE IMPRIMIR).
009700*-----------------------------------------------------
009800 01  WRK-DESGLOSE-TAB.
009900     05  WRK-DESG-QTDE              PIC 9(02)      COMP VALUE 0.
010000     05  WRK-DESG-LINHA             OCCURS 42
010100                                     INDEXED BY WRK-DSG-IDX.
010200         10  WRK-DESG-ENTIDADE      PIC X(40).
010300         10  WRK-DESG-DIRETO        PIC X(10).
010400         10  WRK-DESG-FINAL         PIC X(10).
010500         10  FILLER                 PIC X(04).
010600*-----------------------------------------------------
010700*    RESULTADOS DETALLADOS
010800*-----------------------------------------------------
010900 01  CAP-RPT-DET-TITULO.
011000     05  FILLER                     PIC X(21) VALUE
011100         'RESULTADOS DETALLADOS'.
011200     05  FILLER                     PIC X(111) VALUE SPACES.
011300 01  CAP-RPT-DET-CABEC.
011400     05  FILLER                     PIC X(20) VALUE
011500         'BENEFICIARIO FINAL'.
011600     05  FILLER                     PIC X(15) VALUE
011700         'PARTICIPACION'.
011800     05  FILLER                     PIC X(97) VALUE
011900         'RUTA DE PARTICIPACION'.
012000 01  CAP-RPT-DET-LINHA.
012100     05  CAP-RPT-DET-NOME           PIC X(40).
012200     05  FILLER                     PIC X(02) VALUE SPACES.
012300     05  CAP-RPT-DET-PCT            PIC X(09).
012400     05  FILLER                     PIC X(02) VALUE SPACES.
012500     05  CAP-RPT-DET-RUTA           PIC X(79).
012600*-----------------------------------------------------
012700*    RODAPE
012800*-----------------------------------------------------
012900 01  CAP-RPT-AVISO.
013000     05  FILLER                     PIC X(132) VALUE
013100         'Este informe es de uso interno y se basa unicamente en'.
013200 01  CAP-RPT-AVISO2.
013300     05  FILLER                     PIC X(132) VALUE
013400         'los datos suministrados; no constituye opinion legal.'.
013500 01  CAP-RPT-COPYRIGHT.
013600     05  FILLER                     PIC X(31) VALUE
013700         'Banco Davivienda (Panama) S.A.'.
013800     05  FILLER                     PIC X(01) VALUE SPACE.
013900     05  FILLER                     PIC X(44) VALUE
014000         'Todos los derechos reservados - 2023.'.
014100     05  FILLER                     PIC X(56) VALUE SPACES.
014200 01  CAP-RPT-PAGINA.
014300     05  FILLER                     PIC X(06) VALUE 'Pagina'.
014400     05  FILLER                     PIC X(01) VALUE SPACE.
014500     05  CAP-RPT-PAG-NUM            PIC ZZ9.
014600     05  FILLER                     PIC X(122) VALUE SPACES.
014700
