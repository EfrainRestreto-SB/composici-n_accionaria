000100*====================================================
000200 IDENTIFICATION                            DIVISION.
000300*====================================================
000400 PROGRAM-ID. CAP020.
000500 AUTHOR. VICTOR LEAL LIMA.
000600 INSTALLATION. FOURSYS - DIVISAO BANCARIA.
000700 DATE-WRITTEN. 19/01/1998.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - BANCO DAVIVIENDA (PANAMA) S.A.
001000*===================================================*
001100*  AUTOR   : VICTOR LEAL                            *
001200*  EMPRESA : FOURSYS                                *
001300*  OBJETIVO: CARREGAR O ARQUIVO DE RELACOES         *
001400*            CANONICO, MONTAR O GRAFO DE            *
001500*            PROPRIEDADE, CALCULAR A COMPOSICAO     *
001600*            ACCIONARIA FINAL A PARTIR DA ENTIDADE  *
001700*            RAIZ INFORMADA E EMITIR O RELATORIO    *
001800*            IMPRESSO DE ANALISIS DE COMPOSICION    *
001900*            ACCIONARIA.                            *
002000*---------------------------------------------------*
002100*  ARQUIVOS:                                        *
002200*  DDNAME             I/O           INCLUDE/BOOK    *
002300*  RELATIONS           I             CAPREL         *
002400*  RAWDATA             I             ---------      *
002500*  REPORT              O             CAPRPT         *
002600*  SORTWK              WORK          ---------      *
002700*===================================================*
002800*---------------------------------------------------*
002900*  HISTORICO DE ALTERACOES                          *
003000*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *             CA0363  
003100*  19/01/1998  VLL   CA-0363   PROGRAMA ORIGINAL -  *             CA0363  
003200*               CARGA, CALCULO E RELATORIO EM       *             CA0363  
003300*               UM UNICO PASSO.                     *             CA0363  
003400*  11/09/1998  RFS   CA-0372   INCLUIDA A VALIDACAO *             CA0372  
003500*               DE SOMA DE PARTICIPACAO POR ENTIDADE*             CA0372  
003600*               (AVISO QUANDO SOMA > 101%).         *             CA0372  
003700*  18/01/1999  RFS   Y2K-013   REVISAO GERAL PARA O *             Y2K013  
003800*               ANO 2000 - DATA DE EXECUCAO PASSOU  *             Y2K013  
003900*               A COMPOR O SECULO NO CABECALHO DO   *             Y2K013  
004000*               RELATORIO (20XX).                   *             Y2K013  
004100*  14/04/2000  LMF   CA-0589   DETECCAO DE CICLO NA *             CA0589  
004200*               CADEIA SOCIETARIA - EVITA LOOP      *             CA0589  
004300*               INFINITO EM PARTICIPACAO CRUZADA.   *             CA0589  
004400*  25/07/2001  LMF   CA-0613   DESGLOSE DA          *             CA0613  
004500*               COMPOSICION ORIGINAL (LINHAS 4-45   *             CA0613  
004600*               DO ARQUIVO BRUTO) INCLUIDO NO       *             CA0613  
004700*               RELATORIO.                          *             CA0613  
004800*  30/08/2002  LMF   CA-0655   RELATORIO AMPLIADO   *             CA0655  
004900*               PARA 132 COLUNAS, PAGINACAO E       *             CA0655  
005000*               RODAPE JURIDICO.                    *             CA0655  
005100*  14/03/2005  JCS   CA-0701   DETALHES PASSARAM A  *             CA0701
005200*               SER ORDENADOS POR PARTICIPACAO      *             CA0701
005300*               FINAL DESCENDENTE (SORT).           *             CA0701
005400*  22/06/2006  MGA   CA-0744   CASAS DECIMAIS DA    *             CA0744
005500*               FRACAO DA ARESTA AMPLIADAS DE 4     *             CA0744
005600*               PARA 6 (WRK-FRACAO-NOVA E           *             CA0744
005700*               WRK-GRF-ARS-PERCENT EM CAPGRF) -    *             CA0744
005800*               EVITAVA PERDA DE PRECISAO NA         *             CA0744
005900*               CONVERSAO PERCENTUAL/FRACAO ANTES    *             CA0744
006000*               DO CALCULO DO U2. CONTADOR DE DONOS  *             CA0744
006100*               POR NIVEL (WRK-PIL-QTDE-DONO) PASSOU *             CA0744
006200*               A SER GRAVADO NO EMPILHAMENTO EM VEZ *             CA0744
006300*               DE RECONTADO A CADA PASSO DO TOPO.   *             CA0744
006400*===================================================*
006500*====================================================
006600 ENVIRONMENT                               DIVISION.
006700*====================================================
006800 CONFIGURATION                             SECTION.
006900 SPECIAL-NAMES.
007000     CLASS ALFABETO    IS 'A' THRU 'Z'.
007100*-----------------------------------------------------
007200 INPUT-OUTPUT                              SECTION.
007300 FILE-CONTROL.
007400     SELECT RELATIONS ASSIGN TO RELATIONS
007500         FILE STATUS IS WRK-FS-RELATIONS.
007600*
007700     SELECT RAWDATA ASSIGN TO RAWDATA
007800         FILE STATUS IS WRK-FS-RAWDATA.
007900*
008000     SELECT REPORT ASSIGN TO REPORT
008100         FILE STATUS IS WRK-FS-REPORT.
008200*
008300     SELECT SORTWK ASSIGN TO SORTWK.
008400*====================================================
008500 DATA                                      DIVISION.
008600*====================================================
008700*-----------------------------------------------------
008800 FILE                                      SECTION.
008900*-----------------------------------------------------
009000 FD RELATIONS
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300*-----------LRECL 87------------------------------------
009400     COPY 'CAPREL' REPLACING CAP-REL-REG BY FD-RELATIONS-REG.
009500*
009600 FD RAWDATA
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS.
009900*-----------LRECL 200-----------------------------------
010000 01 FD-RAWDATA                PIC X(200).
010100*
010200 FD REPORT
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500*-----------LRECL 132-----------------------------------
010600 01 FD-REPORT-LINHA           PIC X(132).
010700*
010800 SD SORTWK.
010900 01 SD-BENWK-REG.
011000    05 SD-BWK-PERCENT         PIC 9(01)V9(06).
011100    05 SD-BWK-NOME            PIC X(40).
011200    05 SD-BWK-CAMINHO         PIC X(200).
011300    05 FILLER                 PIC X(07).
011400*-----------------------------------------------------
011500 WORKING-STORAGE                           SECTION.
011600*-----------------------------------------------------
011700     COPY '#GLOG'.
011800*-----------------------------------------------------
011900 01 FILLER PIC X(48) VALUE
012000     '-------TABELAS DO GRAFO (CAPGRF)-------------'.
012100*-----------------------------------------------------
012200     COPY 'CAPGRF'.
012300*-----------------------------------------------------
012400 01 FILLER PIC X(48) VALUE
012500     '-------PILHA DO PERCURSO E BENEFICIARIOS-----'.
012600*-----------------------------------------------------
012700     COPY 'CAPSTK'.
012800*-----------------------------------------------------
012900 01 FILLER PIC X(48) VALUE
013000     '-------LINHAS DE IMPRESSAO (CAPRPT)----------'.
013100*-----------------------------------------------------
013200     COPY 'CAPRPT'.
013300*-----------------------------------------------------
013400 01 FILLER PIC X(48) VALUE
013500     '-------VARIAVEIS PARA FILE STATUS------------'.
013600*-----------------------------------------------------
013700 77 WRK-FS-RELATIONS      PIC 9(02).
013800 77 WRK-FS-RAWDATA        PIC 9(02).
013900 77 WRK-FS-REPORT         PIC 9(02).
014000*-----------------------------------------------------
014100 01 FILLER PIC X(48) VALUE
014200     '-------PARAMETRO DE EXECUCAO (ENTIDADE RAIZ)-'.
014300*-----------------------------------------------------
014400 01 WRK-PARM-ENTIDADE      PIC X(40)        VALUE SPACES.
014500 01 WRK-PARM-ENTIDADE-X REDEFINES WRK-PARM-ENTIDADE.
014600    05 WRK-PARM-ENT-CAR    PIC X(01) OCCURS 40.
014700*-----------------------------------------------------
014800 01 FILLER PIC X(48) VALUE
014900     '-------AREA DE CHAMADA DO CAP015--------------'.
015000*-----------------------------------------------------
015100 01 WRK-PARM-CAP015.
015200    05 WRK-PARM-FUNCAO        PIC X(01).
015300    05 WRK-PARM-DELIM         PIC X(01).
015400    05 WRK-PARM-LINHA         PIC X(200).
015500    05 WRK-PARM-NOME          PIC X(40).
015600    05 WRK-PARM-CAMPO2-TXT    PIC X(10).
015700    05 WRK-PARM-CAMPO2-NUM    PIC X(01).
015800        88 WRK-PARM-CAMPO2-E-NUM        VALUE 'S'.
015900    05 WRK-PARM-CAMPO2-VAL    PIC 9(01)V9(04).
016000    05 WRK-PARM-CAMPO3-TXT    PIC X(10).
016100    05 WRK-PARM-CAMPO3-NUM    PIC X(01).
016200        88 WRK-PARM-CAMPO3-E-NUM        VALUE 'S'.
016300    05 WRK-PARM-CAMPO3-VAL    PIC 9(01)V9(04).
016400    05 FILLER                 PIC X(06).
016500*-----------------------------------------------------
016600 01 FILLER PIC X(48) VALUE
016700     '-------AREA DE TRABALHO DO REGISTRO BRUTO----'.
016800*-----------------------------------------------------
016900     COPY 'CAPRAW' REPLACING CAP-RAW-REG BY WRK-RAW-REG.
017000*-----------------------------------------------------
017100 01 FILLER PIC X(48) VALUE
017200     '-------LEITURA DO ARQUIVO BRUTO (DESGLOSE)---'.
017300*-----------------------------------------------------
017400 77 WRK-RAW-LINHA-IDX      PIC 9(03)    COMP VALUE 0.
017500 77 WRK-RAW-VAZIA-FLAG     PIC X(01)         VALUE 'N'.
017600*-----------------------------------------------------
017700 01 FILLER PIC X(48) VALUE
017800     '-------CAMPOS DE OBTEM-ENTIDADE (LOCALIZA)---'.
017900*-----------------------------------------------------
018000 77 WRK-ENT-NOME-BUSCA     PIC X(40)         VALUE SPACES.
018100 77 WRK-ENT-IDX-ACHADO     PIC 9(03)    COMP VALUE 0.
018200 77 WRK-ARS-IDX-ACHADO     PIC 9(04)    COMP VALUE 0.
018300 77 WRK-ARS-ENTIDADE-BUSCA PIC X(40)         VALUE SPACES.
018400 77 WRK-ARS-N-BUSCA        PIC 9(04)    COMP VALUE 0.
018500 77 WRK-ARS-CONTADOR       PIC 9(04)    COMP VALUE 0.
018600*-----------------------------------------------------
018700 01 FILLER PIC X(48) VALUE
018800     '-------VALIDACAO DE LINHA DA RELACAO---------'.
018900*-----------------------------------------------------
019000 77 WRK-LINHA-VALIDA       PIC X(01)         VALUE 'S'.
019100     88 WRK-LINHA-E-VALIDA             VALUE 'S'.
019200 77 WRK-FRACAO-NOVA        PIC 9(01)V9(06)   VALUE 0.
019300*-----------------------------------------------------
019400 01 FILLER PIC X(48) VALUE
019500     '-------VALIDACAO DE INTEGRIDADE DO GRAFO-----'.
019600*-----------------------------------------------------
019700 77 WRK-STAT-TOTAL-ENT     PIC 9(03)    COMP VALUE 0.
019800 77 WRK-STAT-COM-DONO      PIC 9(03)    COMP VALUE 0.
019900 77 WRK-STAT-BENEF         PIC 9(03)    COMP VALUE 0.
020000 77 WRK-STAT-RELACOES      PIC 9(04)    COMP VALUE 0.
020100*-----------------------------------------------------
020200 01 FILLER PIC X(48) VALUE
020300     '-------PERCURSO DFS NA PILHA (CALCULO)-------'.
020400*-----------------------------------------------------
020500 77 WRK-DFS-QTDE-DONO      PIC 9(03)    COMP VALUE 0.
020600 01 WRK-DFS-NOME-NOVO      PIC X(40)         VALUE SPACES.
020700 77 WRK-DFS-FRACAO-EDGE    PIC 9(01)V9(06)   VALUE 0.
020800 77 WRK-DFS-FRACAO-NOVA    PIC 9(01)V9(06)   VALUE 0.
020900 01 WRK-DFS-CAMINHO-NOVO   PIC X(200)        VALUE SPACES.
021000 77 WRK-DFS-CICLO          PIC X(01)         VALUE 'N'.
021100     88 WRK-DFS-E-CICLO                 VALUE 'S'.
021200 77 WRK-DFS-ACHOU-BEN      PIC X(01)         VALUE 'N'.
021300 77 WRK-DFS-BEN-IDX-ACHADO PIC 9(03)    COMP VALUE 0.
021400*-----------------------------------------------------
021500 01 FILLER PIC X(48) VALUE
021600     '-------UTILITARIO DE MEDIDA/MONTAGEM DE TEXTO'.
021700*-----------------------------------------------------
021800 01 WRK-TRIM-ENTRADA       PIC X(200)        VALUE SPACES.
021900 01 WRK-TRIM-ENTRADA-X REDEFINES WRK-TRIM-ENTRADA.
022000    05 WRK-TRIM-CAR         PIC X(01) OCCURS 200.
022100 77 WRK-TRIM-TAM           PIC 9(03)    COMP VALUE 0.
022200 77 WRK-DFS-POS            PIC 9(03)    COMP VALUE 0.
022300*-----------------------------------------------------
022400 01 FILLER PIC X(48) VALUE
022500     '-------FORMATACAO DE PERCENTUAL P/ EXIBICAO--'.
022600*-----------------------------------------------------
022700 77 WRK-FMT-ENTRADA        PIC 9(03)V9(06)   VALUE 0.
022800 77 WRK-FMT-PCT-2C         PIC 9(03)V99      VALUE 0.
022900 01 WRK-FMT-PCT-2C-ED      PIC ZZ9.99.
023000 77 WRK-FMT-PCT-1C         PIC 9(04)    COMP VALUE 0.
023100 77 WRK-FMT-INT            PIC 9(03)         VALUE 0.
023200 01 WRK-FMT-INT-ED         PIC ZZ9.
023300 77 WRK-FMT-DEC            PIC 9(01)         VALUE 0.
023400 77 WRK-FMT-PCT-4C         PIC 9(03)V9(04)   VALUE 0.
023500 01 WRK-FMT-PCT-4C-ED      PIC ZZ9.9999.
023600 01 WRK-FMT-SAIDA          PIC X(10)         VALUE SPACES.
023700*-----------------------------------------------------
023800 01 FILLER PIC X(48) VALUE
023900     '-------ACUMULADORES DO RESUMO EXECUTIVO------'.
024000*-----------------------------------------------------
024100 77 WRK-RES-TOTAL-DIST     PIC 9(03)V9(06)   VALUE 0.
024200 77 WRK-RES-IDX-PRINC      PIC 9(03)    COMP VALUE 0.
024300*-----------------------------------------------------
024400 01 FILLER PIC X(48) VALUE
024500     '-------CARIMBO DE DATA E HORA DE EXECUCAO----'.
024600*-----------------------------------------------------
024700 01 WRK-DATA-HOJE          PIC 9(06)         VALUE 0.
024800 01 WRK-DATA-HOJE-X REDEFINES WRK-DATA-HOJE.
024900    05 WRK-DATA-HOJE-AA    PIC 9(02).
025000    05 WRK-DATA-HOJE-MM    PIC 9(02).
025100    05 WRK-DATA-HOJE-DD    PIC 9(02).
025200 01 WRK-DATA-FMT           PIC X(10)         VALUE SPACES.
025300 01 WRK-HORA-HOJE          PIC 9(08)         VALUE 0.
025400 01 WRK-HORA-HOJE-X REDEFINES WRK-HORA-HOJE.
025500    05 WRK-HORA-HOJE-HH    PIC 9(02).
025600    05 WRK-HORA-HOJE-MN    PIC 9(02).
025700    05 WRK-HORA-HOJE-SS    PIC 9(02).
025800    05 WRK-HORA-HOJE-CENT  PIC 9(02).
025900 01 WRK-HORA-FMT           PIC X(08)         VALUE SPACES.
026000*-----------------------------------------------------
026100 01 FILLER PIC X(48) VALUE
026200     '-------CONTROLE DE PAGINACAO DO RELATORIO----'.
026300*-----------------------------------------------------
026400 77 WRK-RPT-LINHAS         PIC 9(03)    COMP VALUE 0.
026500 77 WRK-RPT-PAG            PIC 9(03)    COMP VALUE 1.
026600 77 WRK-RPT-TOTAL-LINHAS   PIC 9(05)    COMP VALUE 0.
026700 01 WRK-RPT-LINHA-ATUAL    PIC X(132)        VALUE SPACES.
026800*-----------------------------------------------------
026900 01 FILLER PIC X(48) VALUE
027000     '-------CONTROLE DO SORT DE DETALHES-----------'.
027100*-----------------------------------------------------
027200 77 WRK-SORT-FIM           PIC X(01)         VALUE 'N'.
027300     88 WRK-SORT-ACABOU                 VALUE 'S'.
027400*-----------------------------------------------------
027500 01 FILLER PIC X(48) VALUE
027600     '-------TOP-5 DO RESUMO DE CONSOLE-------------'.
027700*-----------------------------------------------------
027800 01 WRK-TOP5-USADO         PIC X(500)        VALUE SPACES.
027900 77 WRK-TOP5-I             PIC 9(01)    COMP VALUE 0.
028000 77 WRK-TOP5-IDX-MAIOR     PIC 9(03)    COMP VALUE 0.
028100 77 WRK-TOP5-VALOR-MAIOR   PIC 9(01)V9(06)   VALUE 0.
028200 01 WRK-TOP5-NOME-SAIDA    PIC X(30)         VALUE SPACES.
028300*-----------------------------------------------------
028400 01 FILLER PIC X(48) VALUE
028500     '-------MENSAGENS DE CONSOLE-------------------'.
028600*-----------------------------------------------------
028700 77 WRK-MENSAGEM-VAZIO    PIC X(47) VALUE
028800     'NENHUMA RELACAO VALIDA FOI CARREGADA DO ARQUIVO'.
028900 77 WRK-MENSAGEM-RAIZ     PIC X(37) VALUE
029000     'ENTIDADE RAIZ NAO ENCONTRADA NO GRAFO'.
029100 77 WRK-MENSAGEM-PARM     PIC X(36) VALUE
029200     'PARAMETRO DE ENTIDADE RAIZ EM BRANCO'.
029300 77 WRK-MENSAGEM-RELVAZ   PIC X(33) VALUE
029400     'RELATORIO GERADO VAZIO OU AUSENTE'.
029500 77 WRK-MENSAGEM-FIM      PIC X(21) VALUE
029600     'FIM DO PROCESSAMENTO.'.
029700*====================================================
029800 PROCEDURE                                 DIVISION.
029900*====================================================
030000*-----------------------------------------------------
030100 0000-PRINCIPAL                             SECTION.
030200*-----------------------------------------------------
030300     PERFORM 1000-INICIALIZAR.
030400     PERFORM 2000-CARREGA-RELACOES UNTIL WRK-FS-RELATIONS
030500         EQUAL 10.
030600     PERFORM 2900-VALIDA-INTEGRIDADE
030700         VARYING WRK-GRF-ENT-IDX FROM 1 BY 1
030800           UNTIL WRK-GRF-ENT-IDX GREATER WRK-GRF-QTDE-ENTIDADE.
030900     PERFORM 2950-CALCULA-ESTATISTICAS.
031000     PERFORM 3050-LOCALIZA-RAIZ.
031100     PERFORM 3000-CALCULA-PROPRIEDADE.
031200     PERFORM 4000-CARREGA-DESGLOSE.
031300     PERFORM 5000-GERA-RELATORIO.
031400     PERFORM 6900-VERIFICA-RELATORIO.
031500     PERFORM 6000-RESUMO-CONSOLE.
031600     PERFORM 8000-FINALIZAR.
031700     STOP RUN.
031800*-----------------------------------------------------
031900 0000-99-FIM.                                  EXIT.
032000*-----------------------------------------------------
032100*-----------------------------------------------------
032200 1000-INICIALIZAR                           SECTION.
032300*-----------------------------------------------------
032400     ACCEPT WRK-PARM-ENTIDADE FROM SYSIN.
032500     IF WRK-PARM-ENTIDADE EQUAL SPACES
032600      MOVE 'CAP020'              TO WRK-PROGRAMA
032700      MOVE WRK-MENSAGEM-PARM     TO WRK-MENSAGEM
032800      MOVE '1000'                TO WRK-SECAO
032900      MOVE 99                    TO WRK-STATUS
033000      PERFORM 9000-ERRO
033100     END-IF.
033200     OPEN INPUT RELATIONS
033300          INPUT RAWDATA
033400          OUTPUT REPORT.
033500     PERFORM 1100-TESTAR-STATUS-OPEN.
033600     ACCEPT WRK-DATA-HOJE FROM DATE.
033700     ACCEPT WRK-HORA-HOJE FROM TIME.
033800     PERFORM 1200-MONTA-DATA-HORA.
033900     MOVE 0 TO WRK-GRF-QTDE-ENTIDADE WRK-GRF-QTDE-ARESTA.
034000     MOVE 0 TO WRK-BENEF-QTDE WRK-DESG-QTDE.
034100     MOVE 0 TO WRK-STAT-RELACOES.
034200     READ RELATIONS
034300         AT END MOVE 10 TO WRK-FS-RELATIONS
034400     END-READ.
034500*-----------------------------------------------------
034600 1000-99-FIM.                                  EXIT.
034700*-----------------------------------------------------
034800*-----------------------------------------------------
034900 1100-TESTAR-STATUS-OPEN                    SECTION.
035000*-----------------------------------------------------
035100     IF WRK-FS-RELATIONS NOT EQUAL 00
035200      MOVE 'CAP020'                TO WRK-PROGRAMA
035300      MOVE 'ERRO NO OPEN RELATIONS' TO WRK-MENSAGEM
035400      MOVE '1000'                  TO WRK-SECAO
035500      MOVE WRK-FS-RELATIONS        TO WRK-STATUS
035600      PERFORM 9000-ERRO
035700     END-IF.
035800     IF WRK-FS-RAWDATA NOT EQUAL 00
035900      MOVE 'CAP020'                TO WRK-PROGRAMA
036000      MOVE 'ERRO NO OPEN RAWDATA'  TO WRK-MENSAGEM
036100      MOVE '1000'                  TO WRK-SECAO
036200      MOVE WRK-FS-RAWDATA          TO WRK-STATUS
036300      PERFORM 9000-ERRO
036400     END-IF.
036500     IF WRK-FS-REPORT NOT EQUAL 00
036600      MOVE 'CAP020'                TO WRK-PROGRAMA
036700      MOVE 'ERRO NO OPEN REPORT'   TO WRK-MENSAGEM
036800      MOVE '1000'                  TO WRK-SECAO
036900      MOVE WRK-FS-REPORT           TO WRK-STATUS
037000      PERFORM 9000-ERRO
037100     END-IF.
037200*-----------------------------------------------------
037300 1100-99-FIM.                                  EXIT.
037400*-----------------------------------------------------
037500*-----------------------------------------------------
037600 1200-MONTA-DATA-HORA                       SECTION.
037700*-----------------------------------------------------
037800     MOVE SPACES TO WRK-DATA-FMT.
037900     MOVE WRK-DATA-HOJE-DD TO WRK-DATA-FMT(1:2).
038000     MOVE '/' TO WRK-DATA-FMT(3:1).
038100     MOVE WRK-DATA-HOJE-MM TO WRK-DATA-FMT(4:2).
038200     MOVE '/' TO WRK-DATA-FMT(6:1).
038300     MOVE '20' TO WRK-DATA-FMT(7:2).
038400     MOVE WRK-DATA-HOJE-AA TO WRK-DATA-FMT(9:2).
038500     MOVE SPACES TO WRK-HORA-FMT.
038600     MOVE WRK-HORA-HOJE-HH TO WRK-HORA-FMT(1:2).
038700     MOVE ':' TO WRK-HORA-FMT(3:1).
038800     MOVE WRK-HORA-HOJE-MN TO WRK-HORA-FMT(4:2).
038900     MOVE ':' TO WRK-HORA-FMT(6:1).
039000     MOVE WRK-HORA-HOJE-SS TO WRK-HORA-FMT(7:2).
039100*-----------------------------------------------------
039200 1200-99-FIM.                                  EXIT.
039300*-----------------------------------------------------
039400*-----------------------------------------------------
039500*    U1 - CARGA E VALIDACAO DO ARQUIVO DE RELACOES.
039600*-----------------------------------------------------
039700 2000-CARREGA-RELACOES                      SECTION.
039800*-----------------------------------------------------
039900     PERFORM 2100-VALIDA-LINHA.
040000     IF WRK-LINHA-E-VALIDA
040100      PERFORM 2200-NORMALIZA-ARESTA
040200      ADD 1 TO WRK-STAT-RELACOES
040300     END-IF.
040400     READ RELATIONS
040500         AT END MOVE 10 TO WRK-FS-RELATIONS
040600     END-READ.
040700*-----------------------------------------------------
040800 2000-99-FIM.                                  EXIT.
040900*-----------------------------------------------------
041000*-----------------------------------------------------
041100*    R1.1/R1.2/R1.4 - NOME EM BRANCO, PERCENTUAL FORA
041200*    DA FAIXA OU ACIONISTA IGUAL A ENTIDADE -> DESCARTA.
041300*    OBS: A PRIMEIRA LINHA DO ARQUIVO (CABECALHO COM
041400*    PERCENTUAL ZERADO) CAI NA MESMA REGRA E E DESCAR-
041500*    TADA AQUI MESMO, SEM TRATAMENTO ESPECIAL.
041600*-----------------------------------------------------
041700 2100-VALIDA-LINHA                          SECTION.
041800*-----------------------------------------------------
041900     MOVE 'S' TO WRK-LINHA-VALIDA.
042000     IF CAP-REL-ENTIDADE OF FD-RELATIONS-REG EQUAL SPACES
042100        OR CAP-REL-ACIONISTA OF FD-RELATIONS-REG EQUAL SPACES
042200      MOVE 'N' TO WRK-LINHA-VALIDA
042300     END-IF.
042400     IF WRK-LINHA-E-VALIDA
042500        AND (CAP-REL-PERCENTUAL OF FD-RELATIONS-REG NOT GREATER 0
042600         OR CAP-REL-PERCENTUAL OF FD-RELATIONS-REG GREATER 100)
042700      MOVE 'N' TO WRK-LINHA-VALIDA
042800     END-IF.
042900     IF WRK-LINHA-E-VALIDA
043000        AND CAP-REL-ENTIDADE OF FD-RELATIONS-REG
043100            EQUAL CAP-REL-ACIONISTA OF FD-RELATIONS-REG
043200      MOVE 'N' TO WRK-LINHA-VALIDA
043300      DISPLAY 'AVISO: AUTO-PROPRIEDADE DESCARTADA - '
043400          CAP-REL-ENTIDADE OF FD-RELATIONS-REG
043500     END-IF.
043600*-----------------------------------------------------
043700 2100-99-FIM.                                  EXIT.
043800*-----------------------------------------------------
043900*-----------------------------------------------------
044000*    R1.3 - NORMALIZA O PERCENTUAL E GRAVA/SUBSTITUI A
044100*    ARESTA NO GRAFO.
044200*-----------------------------------------------------
044300 2200-NORMALIZA-ARESTA                      SECTION.
044400*-----------------------------------------------------
044500     COMPUTE WRK-FRACAO-NOVA ROUNDED =
044600         CAP-REL-PERCENTUAL OF FD-RELATIONS-REG / 100.
044700     MOVE CAP-REL-ENTIDADE OF FD-RELATIONS-REG
044800         TO WRK-ENT-NOME-BUSCA.
044900     PERFORM 2210-OBTEM-ENTIDADE.
045000     MOVE CAP-REL-ACIONISTA OF FD-RELATIONS-REG
045100         TO WRK-ENT-NOME-BUSCA.
045200     PERFORM 2210-OBTEM-ENTIDADE.
045300     PERFORM 2250-GRAVA-OU-SUBSTITUI-ARESTA.
045400*-----------------------------------------------------
045500 2200-99-FIM.                                  EXIT.
045600*-----------------------------------------------------
045700*-----------------------------------------------------
045800*    LOCALIZA A ENTIDADE EM WRK-ENT-NOME-BUSCA NA TABELA
045900*    CAPGRF, CRIANDO UM NOVO NO SE NAO EXISTIR (R1.5).
046000*-----------------------------------------------------
046100 2210-OBTEM-ENTIDADE                        SECTION.
046200*-----------------------------------------------------
046300     MOVE 0 TO WRK-ENT-IDX-ACHADO.
046400     PERFORM 2211-COMPARA-ENTIDADE
046500         VARYING WRK-GRF-ENT-IDX FROM 1 BY 1
046600           UNTIL WRK-GRF-ENT-IDX GREATER WRK-GRF-QTDE-ENTIDADE
046700              OR WRK-ENT-IDX-ACHADO GREATER 0.
046800     IF WRK-ENT-IDX-ACHADO EQUAL 0
046900      ADD 1 TO WRK-GRF-QTDE-ENTIDADE
047000      SET WRK-GRF-ENT-IDX TO WRK-GRF-QTDE-ENTIDADE
047100      MOVE WRK-ENT-NOME-BUSCA TO WRK-GRF-ENT-NOME(WRK-GRF-ENT-IDX)
047200      MOVE 0 TO WRK-GRF-ENT-QTDE-DONO(WRK-GRF-ENT-IDX)
047300      SET WRK-GRF-ENT-SEM-DONO(WRK-GRF-ENT-IDX) TO TRUE
047400      MOVE WRK-GRF-QTDE-ENTIDADE TO WRK-ENT-IDX-ACHADO
047500     END-IF.
047600*-----------------------------------------------------
047700 2210-99-FIM.                                  EXIT.
047800*-----------------------------------------------------
047900*-----------------------------------------------------
048000 2211-COMPARA-ENTIDADE                      SECTION.
048100*-----------------------------------------------------
048200     IF WRK-GRF-ENT-NOME(WRK-GRF-ENT-IDX) EQUAL WRK-ENT-NOME-BUSCA
048300      SET WRK-ENT-IDX-ACHADO FROM WRK-GRF-ENT-IDX
048400     END-IF.
048500*-----------------------------------------------------
048600 2211-99-FIM.                                  EXIT.
048700*-----------------------------------------------------
048800*-----------------------------------------------------
048900*    GRAVA A ARESTA ACIONISTA->ENTIDADE, SUBSTITUINDO O
049000*    PERCENTUAL SE A MESMA ARESTA JA EXISTIR.
049100*-----------------------------------------------------
049200 2250-GRAVA-OU-SUBSTITUI-ARESTA              SECTION.
049300*-----------------------------------------------------
049400     MOVE 0 TO WRK-ARS-IDX-ACHADO.
049500     PERFORM 2251-COMPARA-ARESTA
049600         VARYING WRK-GRF-ARS-IDX FROM 1 BY 1
049700           UNTIL WRK-GRF-ARS-IDX GREATER WRK-GRF-QTDE-ARESTA
049800              OR WRK-ARS-IDX-ACHADO GREATER 0.
049900     IF WRK-ARS-IDX-ACHADO GREATER 0
050000      SET WRK-GRF-ARS-IDX TO WRK-ARS-IDX-ACHADO
050100      MOVE WRK-FRACAO-NOVA TO WRK-GRF-ARS-PERCENT(WRK-GRF-ARS-IDX)
050200     ELSE
050300      ADD 1 TO WRK-GRF-QTDE-ARESTA
050400      SET WRK-GRF-ARS-IDX TO WRK-GRF-QTDE-ARESTA
050500      MOVE CAP-REL-ENTIDADE OF FD-RELATIONS-REG
050600          TO WRK-GRF-ARS-ENTIDADE(WRK-GRF-ARS-IDX)
050700      MOVE CAP-REL-ACIONISTA OF FD-RELATIONS-REG
050800          TO WRK-GRF-ARS-ACIONISTA(WRK-GRF-ARS-IDX)
050900      MOVE WRK-FRACAO-NOVA
051000          TO WRK-GRF-ARS-PERCENT(WRK-GRF-ARS-IDX)
051100      MOVE CAP-REL-ENTIDADE OF FD-RELATIONS-REG
051200          TO WRK-ENT-NOME-BUSCA
051300      PERFORM 2260-INCREMENTA-DONO
051400     END-IF.
051500*-----------------------------------------------------
051600 2250-99-FIM.                                  EXIT.
051700*-----------------------------------------------------
051800*-----------------------------------------------------
051900 2251-COMPARA-ARESTA                        SECTION.
052000*-----------------------------------------------------
052100     IF WRK-GRF-ARS-ENTIDADE(WRK-GRF-ARS-IDX)
052200           EQUAL CAP-REL-ENTIDADE OF FD-RELATIONS-REG
052300        AND WRK-GRF-ARS-ACIONISTA(WRK-GRF-ARS-IDX)
052400           EQUAL CAP-REL-ACIONISTA OF FD-RELATIONS-REG
052500      SET WRK-ARS-IDX-ACHADO FROM WRK-GRF-ARS-IDX
052600     END-IF.
052700*-----------------------------------------------------
052800 2251-99-FIM.                                  EXIT.
052900*-----------------------------------------------------
053000*-----------------------------------------------------
053100 2260-INCREMENTA-DONO                       SECTION.
053200*-----------------------------------------------------
053300     MOVE 0 TO WRK-ENT-IDX-ACHADO.
053400     PERFORM 2211-COMPARA-ENTIDADE
053500         VARYING WRK-GRF-ENT-IDX FROM 1 BY 1
053600           UNTIL WRK-GRF-ENT-IDX GREATER WRK-GRF-QTDE-ENTIDADE
053700              OR WRK-ENT-IDX-ACHADO GREATER 0.
053800     IF WRK-ENT-IDX-ACHADO GREATER 0
053900      SET WRK-GRF-ENT-IDX TO WRK-ENT-IDX-ACHADO
054000      ADD 1 TO WRK-GRF-ENT-QTDE-DONO(WRK-GRF-ENT-IDX)
054100      SET WRK-GRF-ENT-TEM-DONO(WRK-GRF-ENT-IDX) TO TRUE
054200     END-IF.
054300*-----------------------------------------------------
054400 2260-99-FIM.                                  EXIT.
054500*-----------------------------------------------------
054600*-----------------------------------------------------
054700*    R1.6 - SOMA DOS PERCENTUAIS DE CADA ENTIDADE COM
054800*    DONO; SOMA > 101% GERA AVISO, NAO ABENDA.
054900*-----------------------------------------------------
055000 2900-VALIDA-INTEGRIDADE                    SECTION.
055100*-----------------------------------------------------
055200     IF WRK-GRF-ENT-QTDE-DONO(WRK-GRF-ENT-IDX) GREATER 0
055300      MOVE 0 TO WRK-GRF-SOMA-DONO
055400      MOVE WRK-GRF-ENT-NOME(WRK-GRF-ENT-IDX) TO
055500          WRK-ARS-ENTIDADE-BUSCA
055600      PERFORM 2910-SOMA-ARESTA
055700          VARYING WRK-GRF-ARS-IDX FROM 1 BY 1
055800            UNTIL WRK-GRF-ARS-IDX GREATER WRK-GRF-QTDE-ARESTA
055900      IF WRK-GRF-SOMA-DONO GREATER 1.01
056000       MOVE WRK-GRF-SOMA-DONO TO WRK-GRF-SOMA-DONO-ED
056100       DISPLAY 'AVISO: SOMA DE PROPRIEDADE DE '
056200           WRK-GRF-ENT-NOME(WRK-GRF-ENT-IDX)
056300           ' EXCEDE 100% - SOMA='
056400           WRK-GRF-SOMA-DONO-ED
056500      END-IF
056600     END-IF.
056700*-----------------------------------------------------
056800 2900-99-FIM.                                  EXIT.
056900*-----------------------------------------------------
057000*-----------------------------------------------------
057100 2910-SOMA-ARESTA                           SECTION.
057200*-----------------------------------------------------
057300     IF WRK-GRF-ARS-ENTIDADE(WRK-GRF-ARS-IDX)
057400        EQUAL WRK-ARS-ENTIDADE-BUSCA
057500      ADD WRK-GRF-ARS-PERCENT(WRK-GRF-ARS-IDX)
057600          TO WRK-GRF-SOMA-DONO
057700     END-IF.
057800*-----------------------------------------------------
057900 2910-99-FIM.                                  EXIT.
058000*-----------------------------------------------------
058100*-----------------------------------------------------
058200*    R1.7 - ZERO RELACOES VALIDAS -> ABENDA. ESTATIS-
058300*    TICAS DE ENTIDADES/COM-DONO/BENEFICIARIOS.
058400*-----------------------------------------------------
058500 2950-CALCULA-ESTATISTICAS                  SECTION.
058600*-----------------------------------------------------
058700     IF WRK-STAT-RELACOES EQUAL 0
058800      MOVE 'CAP020'              TO WRK-PROGRAMA
058900      MOVE WRK-MENSAGEM-VAZIO    TO WRK-MENSAGEM
059000      MOVE '2950'                TO WRK-SECAO
059100      MOVE 99                    TO WRK-STATUS
059200      PERFORM 9000-ERRO
059300     END-IF.
059400     MOVE 0 TO WRK-STAT-COM-DONO.
059500     MOVE WRK-GRF-QTDE-ENTIDADE TO WRK-STAT-TOTAL-ENT.
059600     PERFORM 2960-CONTA-COM-DONO
059700         VARYING WRK-GRF-ENT-IDX FROM 1 BY 1
059800           UNTIL WRK-GRF-ENT-IDX GREATER WRK-GRF-QTDE-ENTIDADE.
059900     COMPUTE WRK-STAT-BENEF = WRK-STAT-TOTAL-ENT -
060000         WRK-STAT-COM-DONO.
060100*-----------------------------------------------------
060200 2950-99-FIM.                                  EXIT.
060300*-----------------------------------------------------
060400*-----------------------------------------------------
060500 2960-CONTA-COM-DONO                        SECTION.
060600*-----------------------------------------------------
060700     IF WRK-GRF-ENT-TEM-DONO(WRK-GRF-ENT-IDX)
060800      ADD 1 TO WRK-STAT-COM-DONO
060900     END-IF.
061000*-----------------------------------------------------
061100 2960-99-FIM.                                  EXIT.
061200*-----------------------------------------------------
061300*-----------------------------------------------------
061400*    R2.5 - LOCALIZA A ENTIDADE RAIZ; ABENDA SE AUSENTE.
061500*-----------------------------------------------------
061600 3050-LOCALIZA-RAIZ                         SECTION.
061700*-----------------------------------------------------
061800     MOVE WRK-PARM-ENTIDADE TO WRK-ENT-NOME-BUSCA.
061900     MOVE 0 TO WRK-ENT-IDX-ACHADO.
062000     PERFORM 2211-COMPARA-ENTIDADE
062100         VARYING WRK-GRF-ENT-IDX FROM 1 BY 1
062200           UNTIL WRK-GRF-ENT-IDX GREATER WRK-GRF-QTDE-ENTIDADE
062300              OR WRK-ENT-IDX-ACHADO GREATER 0.
062400     IF WRK-ENT-IDX-ACHADO EQUAL 0
062500      MOVE 'CAP020'              TO WRK-PROGRAMA
062600      MOVE WRK-MENSAGEM-RAIZ     TO WRK-MENSAGEM
062700      MOVE '3050'                TO WRK-SECAO
062800      MOVE 99                    TO WRK-STATUS
062900      PERFORM 9000-ERRO
063000     END-IF.
063100*-----------------------------------------------------
063200 3050-99-FIM.                                  EXIT.
063300*-----------------------------------------------------
063400*-----------------------------------------------------
063500*    U2 - PERCURSO ITERATIVO EM PILHA (O COMPILADOR DA
063600*    CASA NAO SUPORTA RECURSAO) - R2.1 A R2.6.
063700*-----------------------------------------------------
063800 3000-CALCULA-PROPRIEDADE                   SECTION.
063900*-----------------------------------------------------
064000     PERFORM 3010-EMPILHA-RAIZ.
064100     PERFORM 3100-PROCESSA-TOPO
064200         UNTIL WRK-PILHA-TOPO EQUAL 0.
064300*-----------------------------------------------------
064400 3000-99-FIM.                                  EXIT.
064500*-----------------------------------------------------
064600*-----------------------------------------------------
064700 3010-EMPILHA-RAIZ                          SECTION.
064800*-----------------------------------------------------
064900     MOVE 1 TO WRK-PILHA-TOPO.
065000     SET WRK-PIL-IDX TO WRK-PILHA-TOPO.
065100     MOVE WRK-PARM-ENTIDADE TO WRK-PIL-ENTIDADE(WRK-PIL-IDX).
065200     MOVE 1 TO WRK-PIL-FRACAO(WRK-PIL-IDX).
065300     MOVE WRK-PARM-ENTIDADE TO WRK-TRIM-ENTRADA.
065400     PERFORM 9200-MEDE-TAMANHO.
065500     MOVE SPACES TO WRK-PIL-CAMINHO(WRK-PIL-IDX).
065600     MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
065700         TO WRK-PIL-CAMINHO(WRK-PIL-IDX)(1:WRK-TRIM-TAM).
065800     MOVE 1 TO WRK-PIL-PROX-ARESTA(WRK-PIL-IDX).
065900     MOVE WRK-PARM-ENTIDADE TO WRK-ENT-NOME-BUSCA.
066000     PERFORM 3110-CONTA-DONOS.
066100     MOVE WRK-DFS-QTDE-DONO TO WRK-PIL-QTDE-DONO(WRK-PIL-IDX).
066200*-----------------------------------------------------
066300 3010-99-FIM.                                  EXIT.
066400*-----------------------------------------------------
066500*-----------------------------------------------------
066600*    UM PASSO DO PERCURSO: EXAMINA O TOPO DA PILHA.
066700*-----------------------------------------------------
066800 3100-PROCESSA-TOPO                         SECTION.
066900*-----------------------------------------------------
067000     SET WRK-PIL-IDX TO WRK-PILHA-TOPO.
067100     IF WRK-PIL-QTDE-DONO(WRK-PIL-IDX) EQUAL 0
067200      PERFORM 3200-MARCA-BENEFICIARIO-TOPO
067300      SUBTRACT 1 FROM WRK-PILHA-TOPO
067400     ELSE
067500      IF WRK-PIL-PROX-ARESTA(WRK-PIL-IDX)
067600            GREATER WRK-PIL-QTDE-DONO(WRK-PIL-IDX)
067700       SUBTRACT 1 FROM WRK-PILHA-TOPO
067800      ELSE
067900       PERFORM 3300-PROCESSA-PROXIMO-DONO
068000      END-IF
068100     END-IF.
068200*-----------------------------------------------------
068300 3100-99-FIM.                                  EXIT.
068400*-----------------------------------------------------
068500*-----------------------------------------------------
068600 3110-CONTA-DONOS                           SECTION.
068700*-----------------------------------------------------
068800     MOVE 0 TO WRK-ENT-IDX-ACHADO.
068900     PERFORM 2211-COMPARA-ENTIDADE
069000         VARYING WRK-GRF-ENT-IDX FROM 1 BY 1
069100           UNTIL WRK-GRF-ENT-IDX GREATER WRK-GRF-QTDE-ENTIDADE
069200              OR WRK-ENT-IDX-ACHADO GREATER 0.
069300     IF WRK-ENT-IDX-ACHADO GREATER 0
069400      SET WRK-GRF-ENT-IDX TO WRK-ENT-IDX-ACHADO
069500      MOVE WRK-GRF-ENT-QTDE-DONO(WRK-GRF-ENT-IDX) TO
069600          WRK-DFS-QTDE-DONO
069700     ELSE
069800      MOVE 0 TO WRK-DFS-QTDE-DONO
069900     END-IF.
070000*-----------------------------------------------------
070100 3110-99-FIM.                                  EXIT.
070200*-----------------------------------------------------
070300*-----------------------------------------------------
070400*    R2.4 - TOPO SEM DONOS: BENEFICIARIO FINAL. R2.2
070500*    SOMA A FRACAO ACUMULADA; CAMINHO ATUAL PREVALECE.
070600*-----------------------------------------------------
070700 3200-MARCA-BENEFICIARIO-TOPO                SECTION.
070800*-----------------------------------------------------
070900     MOVE WRK-PIL-ENTIDADE(WRK-PIL-IDX) TO WRK-DFS-NOME-NOVO.
071000     MOVE WRK-PIL-FRACAO(WRK-PIL-IDX)   TO WRK-DFS-FRACAO-NOVA.
071100     MOVE WRK-PIL-CAMINHO(WRK-PIL-IDX)  TO WRK-DFS-CAMINHO-NOVO.
071200     PERFORM 3170-MERGE-BENEFICIARIO.
071300*-----------------------------------------------------
071400 3200-99-FIM.                                  EXIT.
071500*-----------------------------------------------------
071600*-----------------------------------------------------
071700*    LOCALIZA O PROXIMO DONO NAO PROCESSADO DO TOPO,
071800*    VERIFICA CICLO (R2.3) E EMPILHA OU MESCLA.
071900*-----------------------------------------------------
072000 3300-PROCESSA-PROXIMO-DONO                  SECTION.
072100*-----------------------------------------------------
072200     MOVE WRK-PIL-ENTIDADE(WRK-PIL-IDX) TO
072300         WRK-ARS-ENTIDADE-BUSCA.
072400     MOVE WRK-PIL-PROX-ARESTA(WRK-PIL-IDX) TO WRK-ARS-N-BUSCA.
072500     PERFORM 3120-LOCALIZA-ARESTA-N.
072600     ADD 1 TO WRK-PIL-PROX-ARESTA(WRK-PIL-IDX).
072700     IF WRK-ARS-IDX-ACHADO GREATER 0
072800      SET WRK-GRF-ARS-IDX TO WRK-ARS-IDX-ACHADO
072900      MOVE WRK-GRF-ARS-ACIONISTA(WRK-GRF-ARS-IDX) TO
073000          WRK-DFS-NOME-NOVO
073100      MOVE WRK-GRF-ARS-PERCENT(WRK-GRF-ARS-IDX) TO
073200          WRK-DFS-FRACAO-EDGE
073300      COMPUTE WRK-DFS-FRACAO-NOVA ROUNDED =
073400          WRK-PIL-FRACAO(WRK-PIL-IDX) * WRK-DFS-FRACAO-EDGE
073500      PERFORM 3130-VERIFICA-CICLO
073600      IF WRK-DFS-E-CICLO
073700       PERFORM 3165-MONTA-CAMINHO
073800       PERFORM 3135-ANEXA-SUFIXO-CICLO
073900       PERFORM 3170-MERGE-BENEFICIARIO
074000      ELSE
074100       PERFORM 3165-MONTA-CAMINHO
074200       PERFORM 3140-EMPILHA-FILHO
074300      END-IF
074400     END-IF.
074500*-----------------------------------------------------
074600 3300-99-FIM.                                  EXIT.
074700*-----------------------------------------------------
074800*-----------------------------------------------------
074900*    LOCALIZA O N-ESIMO DONO (ARESTA) DE UMA ENTIDADE.
075000*-----------------------------------------------------
075100 3120-LOCALIZA-ARESTA-N                      SECTION.
075200*-----------------------------------------------------
075300     MOVE 0 TO WRK-ARS-IDX-ACHADO.
075400     MOVE 0 TO WRK-ARS-CONTADOR.
075500     PERFORM 3121-COMPARA-ARESTA-N
075600         VARYING WRK-GRF-ARS-IDX FROM 1 BY 1
075700           UNTIL WRK-GRF-ARS-IDX GREATER WRK-GRF-QTDE-ARESTA
075800              OR WRK-ARS-IDX-ACHADO GREATER 0.
075900*-----------------------------------------------------
076000 3120-99-FIM.                                  EXIT.
076100*-----------------------------------------------------
076200*-----------------------------------------------------
076300 3121-COMPARA-ARESTA-N                       SECTION.
076400*-----------------------------------------------------
076500     IF WRK-GRF-ARS-ENTIDADE(WRK-GRF-ARS-IDX)
076600        EQUAL WRK-ARS-ENTIDADE-BUSCA
076700      ADD 1 TO WRK-ARS-CONTADOR
076800      IF WRK-ARS-CONTADOR EQUAL WRK-ARS-N-BUSCA
076900       SET WRK-ARS-IDX-ACHADO FROM WRK-GRF-ARS-IDX
077000      END-IF
077100     END-IF.
077200*-----------------------------------------------------
077300 3121-99-FIM.                                  EXIT.
077400*-----------------------------------------------------
077500*-----------------------------------------------------
077600*    R2.3 - VERIFICA SE WRK-DFS-NOME-NOVO JA ESTA NO
077700*    RAMO CORRENTE DA PILHA (ANCESTRAIS + TOPO ATUAL).
077800*-----------------------------------------------------
077900 3130-VERIFICA-CICLO                         SECTION.
078000*-----------------------------------------------------
078100     MOVE 'N' TO WRK-DFS-CICLO.
078200     PERFORM 3131-COMPARA-PILHA
078300         VARYING WRK-PIL-IDX FROM 1 BY 1
078400           UNTIL WRK-PIL-IDX GREATER WRK-PILHA-TOPO
078500              OR WRK-DFS-E-CICLO.
078600     SET WRK-PIL-IDX TO WRK-PILHA-TOPO.
078700*-----------------------------------------------------
078800 3130-99-FIM.                                  EXIT.
078900*-----------------------------------------------------
079000*-----------------------------------------------------
079100 3131-COMPARA-PILHA                          SECTION.
079200*-----------------------------------------------------
079300     IF WRK-PIL-ENTIDADE(WRK-PIL-IDX) EQUAL WRK-DFS-NOME-NOVO
079400      MOVE 'S' TO WRK-DFS-CICLO
079500     END-IF.
079600*-----------------------------------------------------
079700 3131-99-FIM.                                  EXIT.
079800*-----------------------------------------------------
079900*-----------------------------------------------------
080000*    MONTA WRK-DFS-CAMINHO-NOVO = CAMINHO DO TOPO +
080100*    ' -> ' + WRK-DFS-NOME-NOVO (TRIMMED).
080200*-----------------------------------------------------
080300 3165-MONTA-CAMINHO                          SECTION.
080400*-----------------------------------------------------
080500     SET WRK-PIL-IDX TO WRK-PILHA-TOPO.
080600     MOVE WRK-PIL-CAMINHO(WRK-PIL-IDX) TO WRK-TRIM-ENTRADA.
080700     PERFORM 9200-MEDE-TAMANHO.
080800     MOVE SPACES TO WRK-DFS-CAMINHO-NOVO.
080900     MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
081000         TO WRK-DFS-CAMINHO-NOVO(1:WRK-TRIM-TAM).
081100     COMPUTE WRK-DFS-POS = WRK-TRIM-TAM + 1.
081200     MOVE ' -> ' TO WRK-DFS-CAMINHO-NOVO(WRK-DFS-POS:4).
081300     COMPUTE WRK-DFS-POS = WRK-DFS-POS + 4.
081400     MOVE WRK-DFS-NOME-NOVO TO WRK-TRIM-ENTRADA.
081500     PERFORM 9200-MEDE-TAMANHO.
081600     MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
081700         TO WRK-DFS-CAMINHO-NOVO(WRK-DFS-POS:WRK-TRIM-TAM).
081800*-----------------------------------------------------
081900 3165-99-FIM.                                  EXIT.
082000*-----------------------------------------------------
082100*-----------------------------------------------------
082200 3135-ANEXA-SUFIXO-CICLO                     SECTION.
082300*-----------------------------------------------------
082400     MOVE WRK-DFS-CAMINHO-NOVO TO WRK-TRIM-ENTRADA.
082500     PERFORM 9200-MEDE-TAMANHO.
082600     COMPUTE WRK-DFS-POS = WRK-TRIM-TAM + 1.
082700     MOVE ' [CICLO DETECTADO]'
082800         TO WRK-DFS-CAMINHO-NOVO(WRK-DFS-POS:19).
082900*-----------------------------------------------------
083000 3135-99-FIM.                                  EXIT.
083100*-----------------------------------------------------
083200*-----------------------------------------------------
083300 3140-EMPILHA-FILHO                          SECTION.
083400*-----------------------------------------------------
083500     ADD 1 TO WRK-PILHA-TOPO.
083600     SET WRK-PIL-IDX TO WRK-PILHA-TOPO.
083700     MOVE WRK-DFS-NOME-NOVO TO WRK-PIL-ENTIDADE(WRK-PIL-IDX).
083800     MOVE WRK-DFS-FRACAO-NOVA TO WRK-PIL-FRACAO(WRK-PIL-IDX).
083900     MOVE WRK-DFS-CAMINHO-NOVO TO WRK-PIL-CAMINHO(WRK-PIL-IDX).
084000     MOVE 1 TO WRK-PIL-PROX-ARESTA(WRK-PIL-IDX).
084100     MOVE WRK-DFS-NOME-NOVO TO WRK-ENT-NOME-BUSCA.
084200     PERFORM 3110-CONTA-DONOS.
084300     MOVE WRK-DFS-QTDE-DONO TO WRK-PIL-QTDE-DONO(WRK-PIL-IDX).
084400*-----------------------------------------------------
084500 3140-99-FIM.                                  EXIT.
084600*-----------------------------------------------------
084700*-----------------------------------------------------
084800*    R2.2 - MESCLA WRK-DFS-NOME-NOVO/FRACAO/CAMINHO NA
084900*    TABELA DE BENEFICIARIOS (SOMA SE JA EXISTIR).
085000*-----------------------------------------------------
085100 3170-MERGE-BENEFICIARIO                     SECTION.
085200*-----------------------------------------------------
085300     MOVE 'N' TO WRK-DFS-ACHOU-BEN.
085400     MOVE 0 TO WRK-DFS-BEN-IDX-ACHADO.
085500     PERFORM 3171-COMPARA-BENEF
085600         VARYING WRK-BEN-IDX FROM 1 BY 1
085700           UNTIL WRK-BEN-IDX GREATER WRK-BENEF-QTDE
085800              OR WRK-DFS-ACHOU-BEN EQUAL 'S'.
085900     IF WRK-DFS-ACHOU-BEN EQUAL 'S'
086000      SET WRK-BEN-IDX TO WRK-DFS-BEN-IDX-ACHADO
086100      ADD WRK-DFS-FRACAO-NOVA TO WRK-BEN-PERCENT(WRK-BEN-IDX)
086200      MOVE WRK-DFS-CAMINHO-NOVO TO WRK-BEN-CAMINHO(WRK-BEN-IDX)
086300     ELSE
086400      ADD 1 TO WRK-BENEF-QTDE
086500      SET WRK-BEN-IDX TO WRK-BENEF-QTDE
086600      MOVE WRK-DFS-NOME-NOVO TO WRK-BEN-NOME(WRK-BEN-IDX)
086700      MOVE WRK-DFS-FRACAO-NOVA TO WRK-BEN-PERCENT(WRK-BEN-IDX)
086800      MOVE WRK-DFS-CAMINHO-NOVO TO WRK-BEN-CAMINHO(WRK-BEN-IDX)
086900     END-IF.
087000*-----------------------------------------------------
087100 3170-99-FIM.                                  EXIT.
087200*-----------------------------------------------------
087300*-----------------------------------------------------
087400 3171-COMPARA-BENEF                          SECTION.
087500*-----------------------------------------------------
087600     IF WRK-BEN-NOME(WRK-BEN-IDX) EQUAL WRK-DFS-NOME-NOVO
087700      MOVE 'S' TO WRK-DFS-ACHOU-BEN
087800      SET WRK-DFS-BEN-IDX-ACHADO FROM WRK-BEN-IDX
087900     END-IF.
088000*-----------------------------------------------------
088100 3171-99-FIM.                                  EXIT.
088200*-----------------------------------------------------
088300*-----------------------------------------------------
088400*    U5 (DESGLOSE) - RELE O ARQUIVO BRUTO VIA CAP015
088500*    PARA AS LINHAS 4-45, DESCARTANDO AS TOTALMENTE
088600*    EM BRANCO.
088700*-----------------------------------------------------
088800 4000-CARREGA-DESGLOSE                      SECTION.
088900*-----------------------------------------------------
089000     MOVE 0 TO WRK-RAW-LINHA-IDX.
089100     READ RAWDATA
089200         AT END MOVE 10 TO WRK-FS-RAWDATA
089300     END-READ.
089400     IF WRK-FS-RAWDATA NOT EQUAL 10
089500      ADD 1 TO WRK-RAW-LINHA-IDX
089600      MOVE 'D' TO WRK-PARM-FUNCAO
089700      MOVE FD-RAWDATA TO WRK-PARM-LINHA
089800      CALL 'CAP015' USING WRK-PARM-CAP015
089900     END-IF.
090000     PERFORM 4010-PROCESSA-LINHA-RAW
090100         UNTIL WRK-FS-RAWDATA EQUAL 10
090200            OR WRK-RAW-LINHA-IDX GREATER 45.
090300*-----------------------------------------------------
090400 4000-99-FIM.                                  EXIT.
090500*-----------------------------------------------------
090600*-----------------------------------------------------
090700 4010-PROCESSA-LINHA-RAW                     SECTION.
090800*-----------------------------------------------------
090900     IF WRK-RAW-LINHA-IDX NOT LESS 4
091000      MOVE 'P' TO WRK-PARM-FUNCAO
091100      MOVE FD-RAWDATA TO WRK-PARM-LINHA
091200      CALL 'CAP015' USING WRK-PARM-CAP015
091300      PERFORM 4020-VERIFICA-LINHA-VAZIA
091400      IF WRK-RAW-VAZIA-FLAG NOT EQUAL 'S'
091500       PERFORM 4030-GRAVA-DESGLOSE
091600      END-IF
091700     END-IF.
091800     READ RAWDATA
091900         AT END MOVE 10 TO WRK-FS-RAWDATA
092000     END-READ.
092100     IF WRK-FS-RAWDATA NOT EQUAL 10
092200      ADD 1 TO WRK-RAW-LINHA-IDX
092300     END-IF.
092400*-----------------------------------------------------
092500 4010-99-FIM.                                  EXIT.
092600*-----------------------------------------------------
092700*-----------------------------------------------------
092800 4020-VERIFICA-LINHA-VAZIA                   SECTION.
092900*-----------------------------------------------------
093000     MOVE 'S' TO WRK-RAW-VAZIA-FLAG.
093100     IF WRK-PARM-NOME NOT EQUAL SPACES
093200      MOVE 'N' TO WRK-RAW-VAZIA-FLAG
093300     END-IF.
093400     IF WRK-RAW-VAZIA-FLAG EQUAL 'S'
093500        AND WRK-PARM-CAMPO2-TXT NOT EQUAL SPACES
093600      MOVE 'N' TO WRK-RAW-VAZIA-FLAG
093700     END-IF.
093800     IF WRK-RAW-VAZIA-FLAG EQUAL 'S'
093900        AND WRK-PARM-CAMPO3-TXT NOT EQUAL SPACES
094000      MOVE 'N' TO WRK-RAW-VAZIA-FLAG
094100     END-IF.
094200*-----------------------------------------------------
094300 4020-99-FIM.                                  EXIT.
094400*-----------------------------------------------------
094500*-----------------------------------------------------
094600 4030-GRAVA-DESGLOSE                         SECTION.
094700*-----------------------------------------------------
094800     MOVE WRK-PARM-NOME TO CAP-RAW-NOME OF WRK-RAW-REG.
094900     MOVE 0 TO CAP-RAW-FRACAO OF WRK-RAW-REG
095000                  CAP-RAW-ACUMULADO OF WRK-RAW-REG.
095100     IF WRK-PARM-CAMPO2-E-NUM
095200      MOVE WRK-PARM-CAMPO2-VAL TO CAP-RAW-FRACAO OF WRK-RAW-REG
095300     END-IF.
095400     IF WRK-PARM-CAMPO3-E-NUM
095500      MOVE WRK-PARM-CAMPO3-VAL
095600          TO CAP-RAW-ACUMULADO OF WRK-RAW-REG
095700     END-IF.
095800     ADD 1 TO WRK-DESG-QTDE.
095900     SET WRK-DSG-IDX TO WRK-DESG-QTDE.
096000     MOVE CAP-RAW-NOME OF WRK-RAW-REG
096100         TO WRK-DESG-ENTIDADE(WRK-DSG-IDX).
096200     IF CAP-RAW-FRACAO OF WRK-RAW-REG GREATER 0
096300      MOVE CAP-RAW-FRACAO OF WRK-RAW-REG TO WRK-FMT-ENTRADA
096400      PERFORM 5310-FORMATA-PCT-1CASA-VIRGULA
096500      MOVE WRK-FMT-SAIDA TO WRK-DESG-DIRETO(WRK-DSG-IDX)
096600     ELSE
096700      MOVE SPACES TO WRK-DESG-DIRETO(WRK-DSG-IDX)
096800     END-IF.
096900     IF CAP-RAW-ACUMULADO OF WRK-RAW-REG GREATER 0
097000      MOVE CAP-RAW-ACUMULADO OF WRK-RAW-REG TO WRK-FMT-ENTRADA
097100      PERFORM 5310-FORMATA-PCT-1CASA-VIRGULA
097200      MOVE WRK-FMT-SAIDA TO WRK-DESG-FINAL(WRK-DSG-IDX)
097300     ELSE
097400      MOVE SPACES TO WRK-DESG-FINAL(WRK-DSG-IDX)
097500     END-IF.
097600*-----------------------------------------------------
097700 4030-99-FIM.                                  EXIT.
097800*-----------------------------------------------------
097900*-----------------------------------------------------
098000*    U5 - MONTAGEM DO RELATORIO IMPRESSO.
098100*-----------------------------------------------------
098200 5000-GERA-RELATORIO                        SECTION.
098300*-----------------------------------------------------
098400     PERFORM 5100-CABECALHO.
098500     PERFORM 5200-RESUMO.
098600     PERFORM 5300-DESGLOSE.
098700     PERFORM 5400-DETALHES.
098800     PERFORM 5900-RODAPE.
098900*-----------------------------------------------------
099000 5000-99-FIM.                                  EXIT.
099100*-----------------------------------------------------
099200*-----------------------------------------------------
099300 5100-CABECALHO                              SECTION.
099400*-----------------------------------------------------
099500     MOVE CAP-RPT-TITULO TO WRK-RPT-LINHA-ATUAL.
099600     PERFORM 5950-ESCREVE-LINHA.
099700     MOVE WRK-PARM-ENTIDADE TO CAP-RPT-RAIZ.
099800     MOVE CAP-RPT-ENTIDADE-LINHA TO WRK-RPT-LINHA-ATUAL.
099900     PERFORM 5950-ESCREVE-LINHA.
100000     MOVE WRK-DATA-FMT TO CAP-RPT-DATA.
100100     MOVE WRK-HORA-FMT TO CAP-RPT-HORA.
100200     MOVE CAP-RPT-DATA-LINHA TO WRK-RPT-LINHA-ATUAL.
100300     PERFORM 5950-ESCREVE-LINHA.
100400     MOVE CAP-RPT-SEPARADOR TO WRK-RPT-LINHA-ATUAL.
100500     PERFORM 5950-ESCREVE-LINHA.
100600*-----------------------------------------------------
100700 5100-99-FIM.                                  EXIT.
100800*-----------------------------------------------------
100900*-----------------------------------------------------
101000*    R5.4 - RESUMO EJECUTIVO.
101100*-----------------------------------------------------
101200 5200-RESUMO                                 SECTION.
101300*-----------------------------------------------------
101400     MOVE CAP-RPT-RESUMO-TITULO TO WRK-RPT-LINHA-ATUAL.
101500     PERFORM 5950-ESCREVE-LINHA.
101600     MOVE WRK-BENEF-QTDE TO CAP-RPT-RES-QTDE.
101700     MOVE CAP-RPT-RESUMO-L1 TO WRK-RPT-LINHA-ATUAL.
101800     PERFORM 5950-ESCREVE-LINHA.
101900     MOVE 0 TO WRK-RES-TOTAL-DIST.
102000     PERFORM 5205-SOMA-DISTRIBUIDO
102100         VARYING WRK-BEN-IDX FROM 1 BY 1
102200           UNTIL WRK-BEN-IDX GREATER WRK-BENEF-QTDE.
102300     MOVE WRK-RES-TOTAL-DIST TO WRK-FMT-ENTRADA.
102400     PERFORM 5210-FORMATA-PCT-2CASAS.
102500     MOVE WRK-FMT-SAIDA TO CAP-RPT-RES-TOTAL.
102600     MOVE CAP-RPT-RESUMO-L2 TO WRK-RPT-LINHA-ATUAL.
102700     PERFORM 5950-ESCREVE-LINHA.
102800     MOVE 0 TO WRK-RES-IDX-PRINC.
102900     PERFORM 5206-ACHA-PRINCIPAL
103000         VARYING WRK-BEN-IDX FROM 1 BY 1
103100           UNTIL WRK-BEN-IDX GREATER WRK-BENEF-QTDE.
103200     IF WRK-RES-IDX-PRINC GREATER 0
103300      SET WRK-BEN-IDX TO WRK-RES-IDX-PRINC
103400      MOVE WRK-BEN-NOME(WRK-BEN-IDX) TO CAP-RPT-RES-PRINC-NOME
103500      MOVE WRK-BEN-PERCENT(WRK-BEN-IDX) TO WRK-FMT-ENTRADA
103600      PERFORM 5210-FORMATA-PCT-2CASAS
103700      MOVE WRK-FMT-SAIDA TO CAP-RPT-RES-PRINC-PCT
103800     ELSE
103900      MOVE SPACES TO CAP-RPT-RES-PRINC-NOME
104000      MOVE SPACES TO CAP-RPT-RES-PRINC-PCT
104100     END-IF.
104200     MOVE CAP-RPT-RESUMO-L3 TO WRK-RPT-LINHA-ATUAL.
104300     PERFORM 5950-ESCREVE-LINHA.
104400*-----------------------------------------------------
104500 5200-99-FIM.                                  EXIT.
104600*-----------------------------------------------------
104700*-----------------------------------------------------
104800 5205-SOMA-DISTRIBUIDO                       SECTION.
104900*-----------------------------------------------------
105000     ADD WRK-BEN-PERCENT(WRK-BEN-IDX) TO WRK-RES-TOTAL-DIST.
105100*-----------------------------------------------------
105200 5205-99-FIM.                                  EXIT.
105300*-----------------------------------------------------
105400*-----------------------------------------------------
105500 5206-ACHA-PRINCIPAL                         SECTION.
105600*-----------------------------------------------------
105700     IF WRK-RES-IDX-PRINC EQUAL 0
105800      SET WRK-RES-IDX-PRINC FROM WRK-BEN-IDX
105900     ELSE
106000      IF WRK-BEN-PERCENT(WRK-BEN-IDX) GREATER
106100         WRK-BEN-PERCENT(WRK-RES-IDX-PRINC)
106200       SET WRK-RES-IDX-PRINC FROM WRK-BEN-IDX
106300      END-IF
106400     END-IF.
106500*-----------------------------------------------------
106600 5206-99-FIM.                                  EXIT.
106700*-----------------------------------------------------
106800*-----------------------------------------------------
106900*    TABELA DO DESGLOSE (JA MONTADA PELO 4000).
107000*-----------------------------------------------------
107100 5300-DESGLOSE                               SECTION.
107200*-----------------------------------------------------
107300     MOVE CAP-RPT-DESG-TITULO TO WRK-RPT-LINHA-ATUAL.
107400     PERFORM 5950-ESCREVE-LINHA.
107500     MOVE CAP-RPT-DESG-CABEC TO WRK-RPT-LINHA-ATUAL.
107600     PERFORM 5950-ESCREVE-LINHA.
107700     PERFORM 5305-ESCREVE-DESGLOSE
107800         VARYING WRK-DSG-IDX FROM 1 BY 1
107900           UNTIL WRK-DSG-IDX GREATER WRK-DESG-QTDE.
108000*-----------------------------------------------------
108100 5300-99-FIM.                                  EXIT.
108200*-----------------------------------------------------
108300*-----------------------------------------------------
108400 5305-ESCREVE-DESGLOSE                       SECTION.
108500*-----------------------------------------------------
108600     MOVE WRK-DESG-ENTIDADE(WRK-DSG-IDX) TO CAP-RPT-DESG-ENTIDADE.
108700     MOVE WRK-DESG-DIRETO(WRK-DSG-IDX)   TO CAP-RPT-DESG-DIRETO.
108800     MOVE WRK-DESG-FINAL(WRK-DSG-IDX)    TO CAP-RPT-DESG-FINAL.
108900     MOVE CAP-RPT-DESG-LINHA TO WRK-RPT-LINHA-ATUAL.
109000     PERFORM 5950-ESCREVE-LINHA.
109100*-----------------------------------------------------
109200 5305-99-FIM.                                  EXIT.
109300*-----------------------------------------------------
109400*-----------------------------------------------------
109500*    R5.1/R5.3 - RESULTADOS DETALHADOS, ORDENADOS POR
109600*    PARTICIPACAO FINAL DESCENDENTE (SORT).
109700*-----------------------------------------------------
109800 5400-DETALHES                               SECTION.
109900*-----------------------------------------------------
110000     MOVE CAP-RPT-DET-TITULO TO WRK-RPT-LINHA-ATUAL.
110100     PERFORM 5950-ESCREVE-LINHA.
110200     MOVE CAP-RPT-DET-CABEC TO WRK-RPT-LINHA-ATUAL.
110300     PERFORM 5950-ESCREVE-LINHA.
110400     MOVE 'N' TO WRK-SORT-FIM.
110500     SORT SORTWK
110600         ON DESCENDING KEY SD-BWK-PERCENT
110700         INPUT PROCEDURE IS 5410-ALIMENTA-SORT
110800         OUTPUT PROCEDURE IS 5420-IMPRIME-ORDENADO.
110900*-----------------------------------------------------
111000 5400-99-FIM.                                  EXIT.
111100*-----------------------------------------------------
111200*-----------------------------------------------------
111300 5410-ALIMENTA-SORT                          SECTION.
111400*-----------------------------------------------------
111500     PERFORM 5411-LIBERA-REGISTRO
111600         VARYING WRK-BEN-IDX FROM 1 BY 1
111700           UNTIL WRK-BEN-IDX GREATER WRK-BENEF-QTDE.
111800*-----------------------------------------------------
111900 5410-99-FIM.                                  EXIT.
112000*-----------------------------------------------------
112100*-----------------------------------------------------
112200 5411-LIBERA-REGISTRO                        SECTION.
112300*-----------------------------------------------------
112400     MOVE WRK-BEN-PERCENT(WRK-BEN-IDX) TO SD-BWK-PERCENT.
112500     MOVE WRK-BEN-NOME(WRK-BEN-IDX)    TO SD-BWK-NOME.
112600     MOVE WRK-BEN-CAMINHO(WRK-BEN-IDX) TO SD-BWK-CAMINHO.
112700     RELEASE SD-BENWK-REG.
112800*-----------------------------------------------------
112900 5411-99-FIM.                                  EXIT.
113000*-----------------------------------------------------
113100*-----------------------------------------------------
113200 5420-IMPRIME-ORDENADO                       SECTION.
113300*-----------------------------------------------------
113400     RETURN SORTWK INTO CAP-BENWK-REG
113500         AT END MOVE 'S' TO WRK-SORT-FIM
113600     END-RETURN.
113700     PERFORM 5421-ESCREVE-DETALHE UNTIL WRK-SORT-ACABOU.
113800*-----------------------------------------------------
113900 5420-99-FIM.                                  EXIT.
114000*-----------------------------------------------------
114100*-----------------------------------------------------
114200 5421-ESCREVE-DETALHE                        SECTION.
114300*-----------------------------------------------------
114400     MOVE CAP-BWK-NOME TO CAP-RPT-DET-NOME.
114500     MOVE CAP-BWK-PERCENT TO WRK-FMT-ENTRADA.
114600     PERFORM 5210-FORMATA-PCT-2CASAS.
114700     MOVE WRK-FMT-SAIDA TO CAP-RPT-DET-PCT.
114800     MOVE CAP-BWK-CAMINHO TO CAP-RPT-DET-RUTA.
114900     MOVE CAP-RPT-DET-LINHA TO WRK-RPT-LINHA-ATUAL.
115000     PERFORM 5950-ESCREVE-LINHA.
115100     RETURN SORTWK INTO CAP-BENWK-REG
115200         AT END MOVE 'S' TO WRK-SORT-FIM
115300     END-RETURN.
115400*-----------------------------------------------------
115500 5421-99-FIM.                                  EXIT.
115600*-----------------------------------------------------
115700*-----------------------------------------------------
115800 5900-RODAPE                                 SECTION.
115900*-----------------------------------------------------
116000     MOVE CAP-RPT-AVISO TO WRK-RPT-LINHA-ATUAL.
116100     PERFORM 5950-ESCREVE-LINHA.
116200     MOVE CAP-RPT-AVISO2 TO WRK-RPT-LINHA-ATUAL.
116300     PERFORM 5950-ESCREVE-LINHA.
116400     MOVE CAP-RPT-COPYRIGHT TO WRK-RPT-LINHA-ATUAL.
116500     PERFORM 5950-ESCREVE-LINHA.
116600     MOVE WRK-RPT-PAG TO CAP-RPT-PAG-NUM.
116700     MOVE CAP-RPT-PAGINA TO WRK-RPT-LINHA-ATUAL.
116800     PERFORM 5950-ESCREVE-LINHA.
116900*-----------------------------------------------------
117000 5900-99-FIM.                                  EXIT.
117100*-----------------------------------------------------
117200*-----------------------------------------------------
117300*    ESCREVE UMA LINHA DO RELATORIO, QUEBRANDO PAGINA
117400*    QUANDO O LIMITE DE LINHAS E ULTRAPASSADO.
117500*-----------------------------------------------------
117600 5950-ESCREVE-LINHA                          SECTION.
117700*-----------------------------------------------------
117800     IF WRK-RPT-LINHAS GREATER 55
117900      ADD 1 TO WRK-RPT-PAG
118000      MOVE 1 TO WRK-RPT-LINHAS
118100      WRITE FD-REPORT-LINHA FROM WRK-RPT-LINHA-ATUAL AFTER PAGE
118200     ELSE
118300      ADD 1 TO WRK-RPT-LINHAS
118400      WRITE FD-REPORT-LINHA FROM WRK-RPT-LINHA-ATUAL
118500     END-IF.
118600     ADD 1 TO WRK-RPT-TOTAL-LINHAS.
118700*-----------------------------------------------------
118800 5950-99-FIM.                                  EXIT.
118900*-----------------------------------------------------
119000*-----------------------------------------------------
119100*    R5.1 - FRACAO X 100, 2 CASAS, SEPARADOR PONTO.
119200*-----------------------------------------------------
119300 5210-FORMATA-PCT-2CASAS                     SECTION.
119400*-----------------------------------------------------
119500     MOVE SPACES TO WRK-FMT-SAIDA.
119600     COMPUTE WRK-FMT-PCT-2C ROUNDED = WRK-FMT-ENTRADA * 100.
119700     MOVE WRK-FMT-PCT-2C TO WRK-FMT-PCT-2C-ED.
119800     MOVE WRK-FMT-PCT-2C-ED TO WRK-TRIM-ENTRADA.
119900     PERFORM 9200-MEDE-TAMANHO.
120000     MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
120100         TO WRK-FMT-SAIDA(1:WRK-TRIM-TAM).
120200     COMPUTE WRK-DFS-POS = WRK-TRIM-TAM + 1.
120300     MOVE '%' TO WRK-FMT-SAIDA(WRK-DFS-POS:1).
120400*-----------------------------------------------------
120500 5210-99-FIM.                                  EXIT.
120600*-----------------------------------------------------
120700*-----------------------------------------------------
120800*    R5.2 - FRACAO X 100, 1 CASA, SEPARADOR VIRGULA.
120900*-----------------------------------------------------
121000 5310-FORMATA-PCT-1CASA-VIRGULA               SECTION.
121100*-----------------------------------------------------
121200     MOVE SPACES TO WRK-FMT-SAIDA.
121300     COMPUTE WRK-FMT-PCT-1C ROUNDED = WRK-FMT-ENTRADA * 1000.
121400     COMPUTE WRK-FMT-INT = WRK-FMT-PCT-1C / 10.
121500     COMPUTE WRK-FMT-DEC = WRK-FMT-PCT-1C - (WRK-FMT-INT * 10).
121600     MOVE WRK-FMT-INT TO WRK-FMT-INT-ED.
121700     MOVE WRK-FMT-INT-ED TO WRK-TRIM-ENTRADA.
121800     PERFORM 9200-MEDE-TAMANHO.
121900     MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
122000         TO WRK-FMT-SAIDA(1:WRK-TRIM-TAM).
122100     COMPUTE WRK-DFS-POS = WRK-TRIM-TAM + 1.
122200     MOVE ',' TO WRK-FMT-SAIDA(WRK-DFS-POS:1).
122300     ADD 1 TO WRK-DFS-POS.
122400     MOVE WRK-FMT-DEC TO WRK-FMT-SAIDA(WRK-DFS-POS:1).
122500     ADD 1 TO WRK-DFS-POS.
122600     MOVE '%' TO WRK-FMT-SAIDA(WRK-DFS-POS:1).
122700*-----------------------------------------------------
122800 5310-99-FIM.                                  EXIT.
122900*-----------------------------------------------------
123000*-----------------------------------------------------
123100*    R5.5 - FRACAO X 100, 4 CASAS, SEPARADOR PONTO.
123200*-----------------------------------------------------
123300 6050-FORMATA-PCT-4CASAS                      SECTION.
123400*-----------------------------------------------------
123500     MOVE SPACES TO WRK-FMT-SAIDA.
123600     COMPUTE WRK-FMT-PCT-4C ROUNDED = WRK-FMT-ENTRADA * 100.
123700     MOVE WRK-FMT-PCT-4C TO WRK-FMT-PCT-4C-ED.
123800     MOVE WRK-FMT-PCT-4C-ED TO WRK-TRIM-ENTRADA.
123900     PERFORM 9200-MEDE-TAMANHO.
124000     MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
124100         TO WRK-FMT-SAIDA(1:WRK-TRIM-TAM).
124200     COMPUTE WRK-DFS-POS = WRK-TRIM-TAM + 1.
124300     MOVE '%' TO WRK-FMT-SAIDA(WRK-DFS-POS:1).
124400*-----------------------------------------------------
124500 6050-99-FIM.                                  EXIT.
124600*-----------------------------------------------------
124700*-----------------------------------------------------
124800*    U6 - ESTATISTICAS (R5.6) E TOP-5 DO CONSOLE (R5.5).
124900*-----------------------------------------------------
125000 6000-RESUMO-CONSOLE                         SECTION.
125100*-----------------------------------------------------
125200     DISPLAY '---------------------------------------'.
125300     DISPLAY WRK-STAT-TOTAL-ENT ' ENTIDADES TOTALES, '
125400         WRK-STAT-COM-DONO ' CON PROPIETARIOS, '
125500         WRK-STAT-BENEF ' BENEFICIARIOS FINALES'.
125600     DISPLAY 'TOP 5 BENEFICIARIOS:'.
125700     MOVE SPACES TO WRK-TOP5-USADO.
125800     PERFORM 6010-TOP5-ITEM
125900         VARYING WRK-TOP5-I FROM 1 BY 1
126000           UNTIL WRK-TOP5-I GREATER 5.
126100     DISPLAY WRK-MENSAGEM-FIM.
126200     DISPLAY '---------------------------------------'.
126300*-----------------------------------------------------
126400 6000-99-FIM.                                  EXIT.
126500*-----------------------------------------------------
126600*-----------------------------------------------------
126700 6010-TOP5-ITEM                               SECTION.
126800*-----------------------------------------------------
126900     MOVE 0 TO WRK-TOP5-IDX-MAIOR.
127000     PERFORM 6012-ACHA-MAIOR
127100         VARYING WRK-BEN-IDX FROM 1 BY 1
127200           UNTIL WRK-BEN-IDX GREATER WRK-BENEF-QTDE.
127300     IF WRK-TOP5-IDX-MAIOR GREATER 0
127400      SET WRK-BEN-IDX TO WRK-TOP5-IDX-MAIOR
127500      MOVE WRK-BEN-NOME(WRK-BEN-IDX) TO WRK-TRIM-ENTRADA
127600      PERFORM 9200-MEDE-TAMANHO
127700      PERFORM 6020-TRUNCA-NOME
127800      MOVE WRK-BEN-PERCENT(WRK-BEN-IDX) TO WRK-FMT-ENTRADA
127900      PERFORM 6050-FORMATA-PCT-4CASAS
128000      DISPLAY WRK-TOP5-NOME-SAIDA ' - ' WRK-FMT-SAIDA
128100      MOVE '*' TO WRK-TOP5-USADO(WRK-TOP5-IDX-MAIOR:1)
128200     END-IF.
128300*-----------------------------------------------------
128400 6010-99-FIM.                                  EXIT.
128500*-----------------------------------------------------
128600*-----------------------------------------------------
128700 6012-ACHA-MAIOR                              SECTION.
128800*-----------------------------------------------------
128900     IF WRK-TOP5-USADO(WRK-BEN-IDX:1) NOT EQUAL '*'
129000      IF WRK-TOP5-IDX-MAIOR EQUAL 0
129100       SET WRK-TOP5-IDX-MAIOR FROM WRK-BEN-IDX
129200      ELSE
129300       IF WRK-BEN-PERCENT(WRK-BEN-IDX) GREATER
129400          WRK-TOP5-VALOR-MAIOR
129500        SET WRK-TOP5-IDX-MAIOR FROM WRK-BEN-IDX
129600       END-IF
129700      END-IF
129800      IF WRK-TOP5-IDX-MAIOR EQUAL WRK-BEN-IDX
129900       MOVE WRK-BEN-PERCENT(WRK-BEN-IDX) TO WRK-TOP5-VALOR-MAIOR
130000      END-IF
130100     END-IF.
130200*-----------------------------------------------------
130300 6012-99-FIM.                                  EXIT.
130400*-----------------------------------------------------
130500*-----------------------------------------------------
130600*    R5.5 - NOME COM MAIS DE 30 CARACTERES TRUNCA PARA
130700*    27 + '...'.
130800*-----------------------------------------------------
130900 6020-TRUNCA-NOME                             SECTION.
131000*-----------------------------------------------------
131100     MOVE SPACES TO WRK-TOP5-NOME-SAIDA.
131200     IF WRK-TRIM-TAM GREATER 30
131300      MOVE WRK-TRIM-ENTRADA(1:27) TO WRK-TOP5-NOME-SAIDA(1:27)
131400      MOVE '...' TO WRK-TOP5-NOME-SAIDA(28:3)
131500     ELSE
131600      MOVE WRK-TRIM-ENTRADA(1:WRK-TRIM-TAM)
131700          TO WRK-TOP5-NOME-SAIDA(1:WRK-TRIM-TAM)
131800     END-IF.
131900*-----------------------------------------------------
132000 6020-99-FIM.                                  EXIT.
132100*-----------------------------------------------------
132200*-----------------------------------------------------
132300*    VERIFICA SE O RELATORIO FOI GRAVADO COM CONTEUDO.
132400*-----------------------------------------------------
132500 6900-VERIFICA-RELATORIO                      SECTION.
132600*-----------------------------------------------------
132700     CLOSE REPORT.
132800     IF WRK-FS-REPORT NOT EQUAL 00 OR WRK-RPT-TOTAL-LINHAS EQUAL 0
132900      MOVE 'CAP020'              TO WRK-PROGRAMA
133000      MOVE WRK-MENSAGEM-RELVAZ   TO WRK-MENSAGEM
133100      MOVE '6900'                TO WRK-SECAO
133200      MOVE WRK-FS-REPORT         TO WRK-STATUS
133300      PERFORM 9000-ERRO
133400     END-IF.
133500*-----------------------------------------------------
133600 6900-99-FIM.                                  EXIT.
133700*-----------------------------------------------------
133800*-----------------------------------------------------
133900*    UTILITARIO GENERICO: MEDE O TAMANHO UTIL DE
134000*    WRK-TRIM-ENTRADA (ULTIMA POSICAO NAO-BRANCO).
134100*-----------------------------------------------------
134200 9200-MEDE-TAMANHO                            SECTION.
134300*-----------------------------------------------------
134400     MOVE 0 TO WRK-TRIM-TAM.
134500     PERFORM 9210-VARRE-TRIM
134600         VARYING WRK-DFS-POS FROM 200 BY -1
134700           UNTIL WRK-DFS-POS LESS 1.
134800*-----------------------------------------------------
134900 9200-99-FIM.                                  EXIT.
135000*-----------------------------------------------------
135100*-----------------------------------------------------
135200 9210-VARRE-TRIM                              SECTION.
135300*-----------------------------------------------------
135400     IF WRK-TRIM-TAM EQUAL 0
135500        AND WRK-TRIM-CAR(WRK-DFS-POS) NOT EQUAL SPACE
135600      MOVE WRK-DFS-POS TO WRK-TRIM-TAM
135700     END-IF.
135800*-----------------------------------------------------
135900 9210-99-FIM.                                  EXIT.
136000*-----------------------------------------------------
136100*-----------------------------------------------------
136200 8000-FINALIZAR                               SECTION.
136300*-----------------------------------------------------
136400     CLOSE RELATIONS RAWDATA.
136500     DISPLAY 'CAP020 - ANALISIS DE COMPOSICION ACCIONARIA'.
136600     DISPLAY 'ENTIDAD RAIZ      : ' WRK-PARM-ENTIDADE.
136700     DISPLAY 'LINHAS DO RELATORIO: ' WRK-RPT-TOTAL-LINHAS.
136800     DISPLAY 'PAGINAS GERADAS    : ' WRK-RPT-PAG.
136900*-----------------------------------------------------
137000 8000-99-FIM.                                  EXIT.
137100*-----------------------------------------------------
137200*-----------------------------------------------------
137300 9000-ERRO                                    SECTION.
137400*-----------------------------------------------------
137500     DISPLAY WRK-MENSAGEM.
137600     CALL 'GRAVALOG' USING WRK-DADOS.
137700     GOBACK.
137800*-----------------------------------------------------
137900 9000-99-FIM.                                  EXIT.
138000*-----------------------------------------------------
138100
