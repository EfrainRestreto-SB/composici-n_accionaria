000100*===================================================*
000200*  COPYBOOK: CAPSTK                                 *
000300*  OBJETIVO: PILHA DE CONTROLE DO PERCURSO NO GRAFO *
000400*            (SUBSTITUI A RECURSAO, NAO DISPONIVEL  *
000500*            NO COMPILADOR DA CASA) E TABELA DE     *
000600*            BENEFICIARIOS FINAIS ACUMULADOS.       *
000700*            USADO SOMENTE PELO CAP020.             *
000800*---------------------------------------------------*
000900*  HISTORICO DE ALTERACOES                          *
001000*  DD/MM/AAAA  RESP  CHAMADO   DESCRICAO            *
001100*  02/12/1997  VLL   CA-0351   PILHA ORIGINAL, 20   *             CA0351  
001200*               NIVEIS DE PROFUNDIDADE.             *             CA0351  
001300*  14/04/2000  LMF   CA-0588   PROFUNDIDADE AMPLIADA*             CA0588
001400*               PARA 100 NIVEIS - CADEIAS SOCIETA-  *             CA0588
001500*               RIAS COM MUITOS NIVEIS (HOLDINGS).  *             CA0588
001600*  22/06/2006  MGA   CA-0744   WRK-PIL-QTDE-DONO    *             CA0744
001700*               PASSOU A SER GRAVADO NO EMPILHAMENTO*             CA0744
001800*               (RAIZ E FILHO) EM VEZ DE FICAR       *             CA0744
001900*               OCIOSO NO NIVEL - O CAP020 RECONTAVA*             CA0744
002000*               OS DONOS A CADA PASSO DO TOPO.       *             CA0744
002100*===================================================*
002200*-----------------------------------------------------
002300*    PILHA DE PERCURSO (UM NIVEL POR ENTIDADE VISITADA
002400*    NO RAMO CORRENTE - OS NIVEIS 1 ATE TOPO-1 SAO OS
002500*    ANCESTRAIS DO NIVEL CORRENTE, USADOS NA DETECCAO
002600*    DE CICLO).
002700*-----------------------------------------------------
002800 01  WRK-PILHA-TAB.
002900     05  WRK-PILHA-TOPO             PIC 9(03)      COMP VALUE 0.
003000     05  WRK-PILHA-NIVEL            OCCURS 100
003100                                     INDEXED BY WRK-PIL-IDX.
003200         10  WRK-PIL-ENTIDADE       PIC X(40).
003300         10  WRK-PIL-FRACAO         PIC 9(01)V9(06).
003400         10  WRK-PIL-CAMINHO        PIC X(200).
003500         10  WRK-PIL-PROX-ARESTA    PIC 9(04)      COMP VALUE 0.
003600         10  WRK-PIL-QTDE-DONO      PIC 9(03)      COMP VALUE 0.
003700         10  FILLER                 PIC X(08).
003800*-----------------------------------------------------
003900*    TABELA DE BENEFICIARIOS FINAIS (RESULTADO DO U2)
004000*-----------------------------------------------------
004100 01  WRK-BENEF-TAB.
004200     05  WRK-BENEF-QTDE             PIC 9(03)      COMP VALUE 0.
004300     05  WRK-BENEF-REG              OCCURS 500
004400                                     INDEXED BY WRK-BEN-IDX.
004500         10  WRK-BEN-NOME           PIC X(40).
004600         10  WRK-BEN-PERCENT        PIC 9(01)V9(06).
004700         10  WRK-BEN-CAMINHO        PIC X(200).
004800         10  FILLER                 PIC X(07).
004900*-----------------------------------------------------
005000*    LAYOUT DO ARQUIVO DE TRABALHO PARA O SORT
005100*    DESCENDENTE DE PARTICIPACAO FINAL (CAP020 5000)
005200*-----------------------------------------------------
005300 01  CAP-BENWK-REG.
005400     05  CAP-BWK-PERCENT            PIC 9(01)V9(06).
005500     05  CAP-BWK-NOME               PIC X(40).
005600     05  CAP-BWK-CAMINHO            PIC X(200).
005700     05  FILLER                     PIC X(07).
005800
